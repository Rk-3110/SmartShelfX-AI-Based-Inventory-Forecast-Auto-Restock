000100*WSPOMST.CBL -- IN-MEMORY PURCHASE-ORDER TABLE, LOADED FROM
000200*POMSTR AT THE START OF PO-PROCESSING AND RE-WRITTEN COMPLETE
000300*AFTER ALL ACTIONS ARE APPLIED.  NEW POS ARE ALWAYS APPENDED
000400*WITH THE NEXT HIGHER ID SO THE TABLE STAYS SORTED ON PO-ID
000500*WITHOUT A RE-SORT.
000600    01  POR-ENTRY-TABLE.
000700        05  POR-ENTRY OCCURS 5000 TIMES
000800                       ASCENDING KEY IS POR-ID
000900                       INDEXED BY POR-IX.
001000            10  POR-ID             PIC 9(08).
001100            10  POR-PROD-ID        PIC 9(06).
001200            10  POR-QTY            PIC 9(07).
001300            10  POR-STATUS         PIC X(10).
001400                88  POR-PENDING    VALUE "PENDING".
001500                88  POR-APPROVED   VALUE "APPROVED".
001600                88  POR-ORDERED    VALUE "ORDERED".
001700                88  POR-RECEIVED   VALUE "RECEIVED".
001800            10  POR-CREATED-DATE   PIC 9(08).
001900            10  FILLER             PIC X(01).
002000    77  WS-PO-COUNT                PIC 9(05) COMP.
