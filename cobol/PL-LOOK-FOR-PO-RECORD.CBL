000100*PL-LOOK-FOR-PO-RECORD.CBL
000200*BINARY SEARCH OF THE IN-MEMORY PURCHASE-ORDER TABLE BY PO-ID.
000300LOOK-FOR-PO-RECORD.
000400
000500    MOVE "N" TO W-FOUND-PO-RECORD.
000600
000700    SEARCH ALL POR-ENTRY
000800        AT END
000900            MOVE "N" TO W-FOUND-PO-RECORD
001000        WHEN POR-ID (POR-IX) EQUAL LK-PO-ID
001100            MOVE "Y" TO W-FOUND-PO-RECORD.
