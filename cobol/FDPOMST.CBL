000100*FDPOMST.CBL -- PURCHASE-ORDER MASTER FD AND RECORD LAYOUT.
000200*PO-STATUS CARRIES THE LIFECYCLE (PENDING/APPROVED/ORDERED/
000300*RECEIVED).  PO-CREATED-DATE IS REDEFINED BELOW FOR THE SAME
000400*MONTH-KEY REASON AS SH-SALE-DATE IN FDSHIST.CBL.
000500    FD  PO-FILE
000600        LABEL RECORDS ARE STANDARD.
000700    01  PO-RECORD.
000800        05  PO-ID                  PIC 9(08).
000900        05  PO-PROD-ID             PIC 9(06).
001000        05  PO-QTY                 PIC 9(07).
001100        05  PO-STATUS              PIC X(10).
001200            88  PO-PENDING         VALUE "PENDING".
001300            88  PO-APPROVED        VALUE "APPROVED".
001400            88  PO-ORDERED         VALUE "ORDERED".
001500            88  PO-RECEIVED        VALUE "RECEIVED".
001600        05  PO-CREATED-DATE        PIC 9(08).
001700        05  FILLER                 PIC X(01).
001800    01  PO-RECORD-KEY-VIEW REDEFINES PO-RECORD.
001900        05  POK-ID                 PIC 9(08).
002000        05  FILLER                 PIC X(32).
002100    01  PO-RECORD-DATE-VIEW REDEFINES PO-RECORD.
002200        05  FILLER                 PIC X(31).
002300        05  POD-CREATED-YYYYMM     PIC 9(06).
002400        05  POD-CREATED-DD         PIC 9(02).
002500        05  FILLER                 PIC X(01).
