000100*SLPOMST.CBL -- SELECT FOR THE PURCHASE-ORDER MASTER FILE.
000200*LOADED WHOLE INTO THE PO-PROCESSING TABLE, REWRITTEN COMPLETE
000300*AFTER CREATE/APPROVE/RECEIVE ACTIONS ARE APPLIED.
000400    SELECT PO-FILE
000500           ASSIGN TO "POMSTR"
000600           ORGANIZATION IS SEQUENTIAL
000700           FILE STATUS IS WS-PO-STATUS.
