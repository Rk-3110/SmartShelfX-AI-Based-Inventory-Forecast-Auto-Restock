000100*PL-GENCTR-PO.CBL -- NEXT-PO-ID ROUTINE.
000200*THE PO TABLE LOADS SORTED ON PO-ID SO THE HIGHEST ID ALREADY ON
000300*FILE SITS IN THE LAST TABLE SLOT -- NO SEPARATE CONTROL FILE IS
000400*CARRIED FOR THIS COUNTER.
000500GET-NEXT-PO-ID.
000600
000700    IF WS-PO-COUNT EQUAL ZERO
000800        MOVE 1 TO WS-NEXT-PO-ID
000900    ELSE
001000        COMPUTE WS-NEXT-PO-ID =
001100                POR-ID (WS-PO-COUNT) + 1.
