000100*FDDTPARM.CBL -- SALES-REPORT DATE-RANGE PARM CARD LAYOUT.
000200*ONE 17-BYTE CARD.  DP-START-DATE/DP-END-DATE ARE YYYYMMDD.
000300*BOTH ZERO MEANS "NO WINDOW -- SELECT EVERY SALES-HISTORY RECORD".
000400    FD  DATE-PARM-FILE
000500        LABEL RECORDS ARE OMITTED.
000600    01  DATE-PARM-RECORD.
000700        05  DP-START-DATE          PIC 9(08).
000800        05  DP-END-DATE            PIC 9(08).
000900        05  FILLER                 PIC X(01).
