000100*SLSUPTX.CBL -- SELECT FOR THE INCOMING SUPPLIER TRANSACTIONS.
000200*READ SEQUENTIALLY, ARRIVAL ORDER, ONE PASS, BY
000300*SUPPLIER-MAINTENANCE.
000400    SELECT SUPPLIER-TRANS-FILE
000500           ASSIGN TO "SUPPTRN"
000600           ORGANIZATION IS SEQUENTIAL
000700           FILE STATUS IS WS-SUPPLIER-TRANS-STATUS.
