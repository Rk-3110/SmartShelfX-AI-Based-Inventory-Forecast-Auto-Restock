000100*FDSUPTX.CBL -- INCOMING SUPPLIER TRANSACTION FD AND LAYOUT.
000200*SUT-ACTION DRIVES SUPPLIER-MAINTENANCE'S THREE-WAY BRANCH.
000300*PAYMENT TERMS IS CARRIED ON THE TRANSACTION BUT ONLY USED BY
000400*ADD -- UPDATE LEAVES SUP-PAY-TERMS ALONE, PER THE 1993 RULE
000500*THAT ONLY PURCHASING CAN CHANGE PAYMENT TERMS.
000600    FD  SUPPLIER-TRANS-FILE
000700        LABEL RECORDS ARE STANDARD.
000800    01  SUPPLIER-TRANS-RECORD.
000900        05  SUT-ACTION             PIC X(06).
001000            88  SUT-IS-ADD         VALUE "ADD".
001100            88  SUT-IS-UPDATE      VALUE "UPDATE".
001200            88  SUT-IS-DELETE      VALUE "DELETE".
001300        05  SUT-ID                 PIC 9(06).
001400        05  SUT-NAME               PIC X(30).
001500        05  SUT-CONTACT            PIC X(30).
001600        05  SUT-EMAIL              PIC X(40).
001700        05  SUT-PHONE              PIC X(15).
001800        05  SUT-LEAD-DAYS          PIC X(05).
001900        05  SUT-PAY-TERMS          PIC X(20).
002000        05  FILLER                 PIC X(01).
