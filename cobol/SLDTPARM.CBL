000100*SLDTPARM.CBL -- SELECT FOR THE SALES-REPORT DATE-RANGE PARM CARD.
000200*ONE RECORD IS READ AT THE START OF SALES-REPORT.  SITE OPERATIONS
000300*PUNCHES ZEROS IN BOTH DATES WHEN THE REQUESTOR WANTS EVERY SALE
000400*ON FILE INSTEAD OF A WINDOW -- SEE SALES-REPORT.COB 0050-.
000500    SELECT DATE-PARM-FILE
000600           ASSIGN TO "DTPARM"
000700           ORGANIZATION IS SEQUENTIAL
000800           FILE STATUS IS WS-DATE-PARM-STATUS.
