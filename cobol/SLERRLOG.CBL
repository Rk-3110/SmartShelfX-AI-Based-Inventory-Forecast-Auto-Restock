000100*SLERRLOG.CBL -- SELECT FOR THE SHARED ERROR/AUDIT LOG.
000200*ALL THREE TRANSACTION STEPS OPEN THIS EXTEND AND APPEND ONE
000300*LINE PER REJECTED TRANSACTION.  THE DRIVER CLEARS IT BEFORE
000400*THE FIRST STEP RUNS, THE SAME AS THE RUN-CONTROL FILE.
000500    SELECT ERROR-LOG-FILE
000600           ASSIGN TO "ERRLOG"
000700           ORGANIZATION IS LINE SEQUENTIAL
000800           FILE STATUS IS WS-ERROR-LOG-STATUS.
