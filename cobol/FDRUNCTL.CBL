000100*FDRUNCTL.CBL -- RUN-CONTROL FD AND RECORD LAYOUT.
000200    FD  RUN-CONTROL-FILE
000300        LABEL RECORDS ARE STANDARD.
000400    01  RUN-CONTROL-RECORD.
000500        05  RC-STEP-NAME           PIC X(20).
000600        05  RC-ACCEPTED-COUNT      PIC 9(07).
000700        05  RC-REJECTED-COUNT      PIC 9(07).
000800        05  FILLER                 PIC X(01).
