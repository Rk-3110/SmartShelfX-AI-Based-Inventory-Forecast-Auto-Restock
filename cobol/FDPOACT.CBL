000100*FDPOACT.CBL -- INCOMING PO-ACTION TRANSACTION FD AND LAYOUT.
000200*PA-ACTION DRIVES PO-PROCESSING'S THREE-WAY BRANCH; THE FIELDS
000300*BELOW IT ARE USED OR IGNORED DEPENDING WHICH ACTION IT IS.
000400    FD  PO-ACTION-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  PO-ACTION-RECORD.
000700        05  PA-ACTION              PIC X(08).
000800            88  PA-IS-CREATE       VALUE "CREATE".
000900            88  PA-IS-APPROVE      VALUE "APPROVE".
001000            88  PA-IS-RECEIVE      VALUE "RECEIVE".
001100        05  PA-PO-ID               PIC 9(08).
001200        05  PA-PROD-ID             PIC 9(06).
001300        05  PA-QTY                 PIC 9(07).
001400        05  PA-DATE                PIC 9(08).
001500        05  FILLER                 PIC X(01).
