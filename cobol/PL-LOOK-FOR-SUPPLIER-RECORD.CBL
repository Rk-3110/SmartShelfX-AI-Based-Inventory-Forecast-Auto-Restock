000100*PL-LOOK-FOR-SUPPLIER-RECORD.CBL
000200*TWO SEARCH ROUTINES OVER THE SUPPLIER TABLE.  BY-ID IS A
000300*BINARY SEARCH (SUPPMSTR LOADS SORTED BY SUP-ID).  BY-NAME IS
000400*A STRAIGHT SCAN SINCE THE TABLE ISN'T ORDERED BY NAME -- USED
000500*ONLY ON ADD, WHICH IS LOW ENOUGH VOLUME A SCAN IS NO COST.
000600LOOK-FOR-SUPPLIER-RECORD.
000700
000800    MOVE "N" TO W-FOUND-SUPPLIER-RECORD.
000900
001000    SEARCH ALL SR-ENTRY
001100        AT END
001200            MOVE "N" TO W-FOUND-SUPPLIER-RECORD
001300        WHEN SR-ID (SUR-IX) EQUAL LK-SUPPLIER-ID
001400            MOVE "Y" TO W-FOUND-SUPPLIER-RECORD.
001500*________________________________________________________________
001600
001700LOOK-FOR-SUPPLIER-BY-NAME.
001800
001900    MOVE "N" TO W-FOUND-SUPPLIER-RECORD.
002000    SET SUR-IX TO 1.
002100
002200    PERFORM LOOK-FOR-SUPPLIER-BY-NAME-TEST
002300            UNTIL SUR-IX GREATER THAN WS-SUPPLIER-COUNT
002400               OR FOUND-SUPPLIER-RECORD.
002500*________________________________________________________________
002600
002700LOOK-FOR-SUPPLIER-BY-NAME-TEST.
002800
002900    IF SR-NAME (SUR-IX) EQUAL LK-SUPPLIER-NAME
003000        MOVE "Y" TO W-FOUND-SUPPLIER-RECORD
003100    ELSE
003200        SET SUR-IX UP BY 1.
