000100*PL-GENCTR-SUPPLIER.CBL -- NEXT-SUPPLIER-ID ROUTINE.
000200*THE SUPPLIER TABLE LOADS SORTED ON SUP-ID SO THE HIGHEST ID
000300*ALREADY ON FILE SITS IN THE LAST TABLE SLOT -- NO SEPARATE
000400*CONTROL FILE IS CARRIED FOR THIS COUNTER.
000500GET-NEXT-SUPPLIER-ID.
000600
000700    IF WS-SUPPLIER-COUNT EQUAL ZERO
000800        MOVE 1 TO WS-NEXT-SUPPLIER-ID
000900    ELSE
001000        COMPUTE WS-NEXT-SUPPLIER-ID =
001100                SR-ID (WS-SUPPLIER-COUNT) + 1.
