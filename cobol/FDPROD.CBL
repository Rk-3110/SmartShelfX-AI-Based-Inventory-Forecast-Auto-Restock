000100*FDPROD.CBL -- PRODUCT MASTER FD AND RECORD LAYOUT.
000200*ONE RECORD PER STOCKED ITEM.  TRAILING FILLER RESERVED FOR A
000300*FUTURE REORDER-POINT FIELD (NEVER ADDED -- SEE VOUCHER-STYLE
000400*CONTROL FILE THAT WAS PROPOSED AND DROPPED IN 1991).
000500    FD  PRODUCT-FILE
000600        LABEL RECORDS ARE STANDARD.
000700    01  PRODUCT-RECORD.
000800        05  PROD-ID                PIC 9(06).
000900        05  PROD-NAME              PIC X(30).
001000        05  PROD-SUPPLIER          PIC X(30).
001100        05  PROD-PRICE             PIC 9(07)V99.
001200        05  PROD-QTY               PIC S9(07).
001300        05  FILLER                 PIC X(01).
001400    01  PRODUCT-RECORD-KEY-VIEW REDEFINES
001500                                 PRODUCT-RECORD.
001600        05  PRK-ID                 PIC 9(06).
001700        05  FILLER                 PIC X(77).
