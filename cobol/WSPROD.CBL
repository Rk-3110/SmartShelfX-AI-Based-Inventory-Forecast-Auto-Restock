000100*WSPROD.CBL -- IN-MEMORY PRODUCT TABLE, LOADED FROM PRODMSTR
000200*AT THE START OF EACH STEP AND RE-WRITTEN COMPLETE AT THE END.
000300*SHARED BY SALES-PROCESSING, PO-PROCESSING AND ANALYTICS-REPORT
000400*SO A SALE OR A RECEIPT POSTED EARLIER IN THE NIGHT IS ALWAYS
000500*SEEN BY THE NEXT STEP.
000600    01  PRODUCT-TABLE.
000700        05  PT-ENTRY OCCURS 3000 TIMES
000800                      ASCENDING KEY IS PT-ID
000900                      INDEXED BY PRT-IX.
001000            10  PT-ID              PIC 9(06).
001100            10  PT-NAME            PIC X(30).
001200            10  PT-SUPPLIER        PIC X(30).
001300            10  PT-PRICE           PIC 9(07)V99.
001400            10  PT-QTY             PIC S9(07).
001500            10  FILLER             PIC X(01).
001600    77  WS-PRODUCT-COUNT           PIC 9(05) COMP.
