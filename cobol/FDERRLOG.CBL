000100*FDERRLOG.CBL -- ERROR/AUDIT LOG FD AND PRINT-LINE LAYOUT.
000200*ONE LINE PER REJECTED SALE, PO ACTION OR SUPPLIER TRANSACTION.
000300    FD  ERROR-LOG-FILE
000400        LABEL RECORDS ARE OMITTED.
000500    01  ERROR-LOG-RECORD.
000600        05  EL-STEP-NAME           PIC X(20).
000700        05  FILLER                 PIC X(02) VALUE SPACES.
000800        05  EL-KEY-ID              PIC X(10).
000900        05  FILLER                 PIC X(02) VALUE SPACES.
001000        05  EL-MESSAGE             PIC X(40).
001100        05  FILLER                 PIC X(58) VALUE SPACES.
