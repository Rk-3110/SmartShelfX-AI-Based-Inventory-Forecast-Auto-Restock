000100*FDSHIST.CBL -- SALES-HISTORY FD AND RECORD LAYOUT.
000200*WRITTEN ONE-FOR-ONE WITH EACH ACCEPTED SALE.  SH-SALE-DATE IS
000300*REDEFINED BELOW SO ANALYTICS-REPORT CAN PULL THE YYYYMM MONTH
000400*KEY WITHOUT A SEPARATE COMPUTE -- SAME TRICK USED ON THE
000500*PURCHASE-ORDER CREATED-DATE IN FDPOMST.CBL.
000600    FD  SALES-HIST-FILE
000700        LABEL RECORDS ARE STANDARD.
000800    01  SALES-HIST-RECORD.
000900        05  SH-SALE-ID             PIC 9(08).
001000        05  SH-PROD-ID             PIC 9(06).
001100        05  SH-PROD-NAME           PIC X(30).
001200        05  SH-QTY-SOLD            PIC 9(05).
001300        05  SH-UNIT-PRICE          PIC 9(07)V99.
001400        05  SH-SALE-DATE           PIC 9(08).
001500        05  FILLER                 PIC X(01).
001600    01  SALES-HIST-DATE-VIEW REDEFINES
001700                             SALES-HIST-RECORD.
001800        05  FILLER                 PIC X(58).
001900        05  SHD-SALE-YYYYMM        PIC 9(06).
002000        05  SHD-SALE-DD            PIC 9(02).
002100        05  FILLER                 PIC X(01).
