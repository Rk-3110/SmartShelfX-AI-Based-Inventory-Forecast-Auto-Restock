000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SALES-REPORT.
000300 AUTHOR. D. W. MASON.
000400 INSTALLATION. SMARTSHELF WAREHOUSE SYSTEMS.
000500 DATE-WRITTEN. 03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - WAREHOUSE OPERATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*CHANGE LOG
001000*----------------------------------------------------------------
001100*DATE       PGMR  REQUEST    DESCRIPTION
001200*---------- ----  ---------  -----------------------------------
001300*03/11/1991 DWM   NEW-0004   ORIGINAL SALES-REPORT SELECTION STEP.
001400*                            READS THE DATE-PARM CARD AND LISTS
001500*                            SALES-HISTORY RECORDS WHOSE SALE DATE
001600*                            FALLS IN THE REQUESTED WINDOW.  RUN
001700*                            SEPARATELY FROM THE NIGHTLY CYCLE, ON
001800*                            REQUEST, SO A BUYER CAN PULL A SLICE
001900*                            OF SALES HISTORY WITHOUT WAITING FOR
002000*                            THE FULL ANALYTICS REPORT TO RERUN.
002100*11/19/1992 RMB   CR-0114    PARM DEFAULTS TO "SELECT ALL" NOW
002200*                            WHEN BOTH DATES ARE ZERO OR THE CARD
002300*                            IS MISSING, INSTEAD OF ABENDING WITH
002400*                            A FILE-STATUS 35 ON OPEN.
002500*04/02/1993 RMB   CR-0158    REJECTED (OUT-OF-WINDOW) RECORDS ARE
002600*                            NOW COUNTED SEPARATELY FROM SELECTED
002700*                            ONES ON THE CLOSING TOTALS LINE.
002800*01/09/1998 JFL   Y2K-0003   CONFIRMED DP-START-DATE, DP-END-DATE
002900*                            AND SH-SALE-DATE ALL CARRY A 4-DIGIT
003000*                            CENTURY.  THE TEST IN 0250 IS A PLAIN
003100*                            PIC 9(08) COMPARE SO THE WINDOW ROLLS
003200*                            OVER THE CENTURY BOUNDARY WITH NO
003300*                            SPECIAL-CASE CODE NEEDED.
003400*05/14/1999 KDW   CR-0340    NO CHANGE.  REVIEWED FOR Y2K SIGN-OFF
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS NUMERIC-DIGITS IS "0" THRU "9"
004100     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
004200     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    SLSHIST.CBL IS THE SAME SELECT SALES-PROCESSING USES TO WRITE
004600*    THE FILE; HERE IT IS OPENED INPUT INSTEAD OF OUTPUT.
004700     COPY "SLSHIST.CBL".
004800     COPY "SLDTPARM.CBL".
004900     SELECT PRINTER-FILE
005000            ASSIGN TO "SALSEL"
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400     COPY "FDSHIST.CBL".
005500     COPY "FDDTPARM.CBL".
005600     FD  PRINTER-FILE
005700         LABEL RECORDS ARE OMITTED.
005800     01  PRINTER-RECORD             PIC X(80).
005900 WORKING-STORAGE SECTION.
006000     01  WS-SALES-HIST-STATUS       PIC X(02) VALUE SPACES.
006100     01  WS-DATE-PARM-STATUS        PIC X(02) VALUE SPACES.
006200*----------------------------------------------------------------
006300*SWITCHES.
006400*----------------------------------------------------------------
006500     01  WS-SWITCHES.
006600         05  WS-EOF-SALES-HIST      PIC X(01) VALUE "N".
006700             88  EOF-SALES-HIST        VALUE "Y".
006800         05  WS-NO-PARM-CARD-SW     PIC X(01) VALUE "N".
006900             88  WS-NO-PARM-CARD       VALUE "Y".
007000     01  WS-SWITCHES-R REDEFINES WS-SWITCHES.
007100         05  FILLER                 PIC X(02).
007200*----------------------------------------------------------------
007300*THE REQUESTED WINDOW, LOADED FROM THE PARM CARD (OR ZEROED BELOW
007400*IF THE CARD IS ABSENT -- SEE 0050-READ-DATE-PARM).  BOTH DATES
007500*ZERO MEANS "NO WINDOW -- LIST EVERYTHING ON FILE".
007600*----------------------------------------------------------------
007700     01  WS-WINDOW.
007800         05  WS-WINDOW-START        PIC 9(08) VALUE ZERO.
007900         05  WS-WINDOW-END          PIC 9(08) VALUE ZERO.
008000     01  WS-WINDOW-R REDEFINES WS-WINDOW.
008100         05  FILLER                 PIC X(16).
008200     77  WS-SALES-READ              PIC 9(07) COMP VALUE ZERO.
008300     77  WS-SALES-SELECTED          PIC 9(07) COMP VALUE ZERO.
008400     77  WS-SALES-OUT-OF-WINDOW     PIC 9(07) COMP VALUE ZERO.
008500*----------------------------------------------------------------
008600*TITLE AND COLUMN HEADINGS, 80-COLUMN LISTING.
008700*----------------------------------------------------------------
008800     01  RPT-TITLE.
008900         05  FILLER                 PIC X(24) VALUE
009000                                     "SMARTSHELF SALES REPORT".
009100         05  FILLER                 PIC X(18) VALUE
009200                                     " -- SELECTED SALES".
009300         05  FILLER                 PIC X(38) VALUE SPACES.
009400     01  RPT-TITLE-R REDEFINES RPT-TITLE.
009500         05  WS-TITLE-TEXT          PIC X(42).
009600         05  FILLER                 PIC X(38).
009700     01  RPT-COL-HEADING.
009800         05  FILLER                 PIC X(08) VALUE "SALE-ID".
009900         05  FILLER                 PIC X(01) VALUE SPACE.
010000         05  FILLER                 PIC X(06) VALUE "PR-ID".
010100         05  FILLER                 PIC X(01) VALUE SPACE.
010200         05  FILLER                 PIC X(30) VALUE
010300                                     "PRODUCT NAME".
010400         05  FILLER                 PIC X(01) VALUE SPACE.
010500         05  FILLER                 PIC X(05) VALUE "QTY".
010600         05  FILLER                 PIC X(01) VALUE SPACE.
010700         05  FILLER                 PIC X(12) VALUE "PRICE".
010800         05  FILLER                 PIC X(01) VALUE SPACE.
010900         05  FILLER                 PIC X(08) VALUE "SALEDATE".
011000         05  FILLER                 PIC X(06) VALUE SPACES.
011100     01  RPT-DETAIL-LINE.
011200         05  D-SALE-ID              PIC Z(07)9.
011300         05  FILLER                 PIC X(01).
011400         05  D-PROD-ID              PIC Z(05)9.
011500         05  FILLER                 PIC X(01).
011600         05  D-PROD-NAME            PIC X(30).
011700         05  FILLER                 PIC X(01).
011800         05  D-QTY-SOLD             PIC Z(04)9.
011900         05  FILLER                 PIC X(01).
012000         05  D-UNIT-PRICE           PIC Z,ZZZ,ZZ9.99.
012100         05  FILLER                 PIC X(01).
012200         05  D-SALE-DATE            PIC 9(08).
012300         05  FILLER                 PIC X(06).
012400     01  RPT-TOTAL-LINE.
012500         05  FILLER                 PIC X(20) VALUE
012600                                     "SALES READ .......".
012700         05  T-SALES-READ           PIC ZZZ,ZZ9.
012800         05  FILLER                 PIC X(49) VALUE SPACES.
012900     01  RPT-TOTAL-LINE-2.
013000         05  FILLER                 PIC X(20) VALUE
013100                                     "SALES SELECTED ....".
013200         05  T-SALES-SELECTED       PIC ZZZ,ZZ9.
013300         05  FILLER                 PIC X(49) VALUE SPACES.
013400     01  RPT-TOTAL-LINE-3.
013500         05  FILLER                 PIC X(20) VALUE
013600                                     "OUT OF WINDOW ......".
013700         05  T-SALES-REJECTED       PIC ZZZ,ZZ9.
013800         05  FILLER                 PIC X(49) VALUE SPACES.
013900 PROCEDURE DIVISION.
014000 0000-MAIN.
014100*    A BUYER OR THE INVENTORY DESK REQUESTS THIS STEP ON DEMAND
014200*    THROUGH THE SAME JCL STREAM AS THE NIGHTLY CYCLE, BUT IT IS
014300*    NOT ONE OF THE FOUR STEPS CALLED BY SMARTSHELF-NIGHTLY.  THE
014400*    DATE-PARM FILE CARRIES THE WINDOW THE REQUESTOR PUNCHED.
014500
014600     PERFORM 0050-READ-DATE-PARM.
014700     PERFORM 0100-OPEN-FILES.
014800     PERFORM 0150-PRINT-HEADINGS.
014900     PERFORM 0200-READ-SALES-HIST.
015000     PERFORM 0250-SELECT-ONE-SALE THRU 0250-EXIT
015100             UNTIL EOF-SALES-HIST.
015200     PERFORM 0900-PRINT-TOTALS.
015300     PERFORM 0950-CLOSE-FILES.
015400
015500     DISPLAY "SALES-REPORT - READ " WS-SALES-READ
015600             " SELECTED " WS-SALES-SELECTED
015700             " OUT OF WINDOW " WS-SALES-OUT-OF-WINDOW.
015800
015900     STOP RUN.
016000*-----------------------------------------------------------------
016100
016200 0050-READ-DATE-PARM.
016300*    THE PARM CARD IS OPTIONAL.  A SITE THAT HAS NEVER PUNCHED ONE
016400*    GETS FILE-STATUS "35" (FILE NOT FOUND) ON OPEN -- THAT IS NOT
016500*    TREATED AS AN ERROR -- IT MEANS "NO WINDOW, LIST EVERYTHING"
016600*    PER CR-0114 ABOVE.
016700
016800     OPEN INPUT DATE-PARM-FILE.
016900     IF WS-DATE-PARM-STATUS NOT = "00"
017000         MOVE "Y" TO WS-NO-PARM-CARD-SW
017100         MOVE ZERO TO WS-WINDOW-START
017200         MOVE ZERO TO WS-WINDOW-END
017300     ELSE
017400         READ DATE-PARM-FILE
017500             AT END
017600                 MOVE "Y" TO WS-NO-PARM-CARD-SW
017700                 MOVE ZERO TO WS-WINDOW-START
017800                 MOVE ZERO TO WS-WINDOW-END
017900             NOT AT END
018000                 MOVE DP-START-DATE TO WS-WINDOW-START
018100                 MOVE DP-END-DATE   TO WS-WINDOW-END
018200         CLOSE DATE-PARM-FILE.
018300*-----------------------------------------------------------------
018400
018500 0100-OPEN-FILES.
018600
018700     OPEN INPUT SALES-HIST-FILE.
018800     IF WS-SALES-HIST-STATUS NOT = "00"
018900         DISPLAY "SALES-REPORT - CANNOT OPEN SALESHST "
019000                 WS-SALES-HIST-STATUS
019100         STOP RUN.
019200     OPEN OUTPUT PRINTER-FILE.
019300*-----------------------------------------------------------------
019400
019500 0150-PRINT-HEADINGS.
019600
019700     MOVE RPT-TITLE TO PRINTER-RECORD.
019800     WRITE PRINTER-RECORD.
019900     MOVE RPT-COL-HEADING TO PRINTER-RECORD.
020000     WRITE PRINTER-RECORD.
020100*-----------------------------------------------------------------
020200
020300 0200-READ-SALES-HIST.
020400
020500     READ SALES-HIST-FILE
020600         AT END MOVE "Y" TO WS-EOF-SALES-HIST.
020700*________________________________________________________________
020800
020900 0250-SELECT-ONE-SALE.
021000
021100     IF EOF-SALES-HIST
021200         GO TO 0250-EXIT.
021300
021400     ADD 1 TO WS-SALES-READ.
021500
021600*    TWO TESTS COVER BOTH THE "NO WINDOW" CASE AND THE NORMAL
021700*    INCLUSIVE-BOTH-ENDS WINDOW CASE IN ONE PASS PER RECORD.
021800     IF WS-WINDOW-START = ZERO AND WS-WINDOW-END = ZERO
021900         PERFORM 0260-WRITE-DETAIL-LINE
022000     ELSE
022100         IF SH-SALE-DATE NOT < WS-WINDOW-START AND
022200            SH-SALE-DATE NOT > WS-WINDOW-END
022300             PERFORM 0260-WRITE-DETAIL-LINE
022400         ELSE
022500             ADD 1 TO WS-SALES-OUT-OF-WINDOW.
022600
022700     PERFORM 0200-READ-SALES-HIST.
022800
022900 0250-EXIT.
023000     EXIT.
023100*________________________________________________________________
023200
023300 0260-WRITE-DETAIL-LINE.
023400
023500     MOVE SH-SALE-ID   TO D-SALE-ID.
023600     MOVE SH-PROD-ID   TO D-PROD-ID.
023700     MOVE SH-PROD-NAME TO D-PROD-NAME.
023800     MOVE SH-QTY-SOLD  TO D-QTY-SOLD.
023900     MOVE SH-UNIT-PRICE TO D-UNIT-PRICE.
024000     MOVE SH-SALE-DATE TO D-SALE-DATE.
024100     MOVE RPT-DETAIL-LINE TO PRINTER-RECORD.
024200     WRITE PRINTER-RECORD.
024300     ADD 1 TO WS-SALES-SELECTED.
024400*-----------------------------------------------------------------
024500
024600 0900-PRINT-TOTALS.
024700
024800     MOVE SPACES TO PRINTER-RECORD.
024900     WRITE PRINTER-RECORD.
025000     MOVE WS-SALES-READ TO T-SALES-READ.
025100     MOVE RPT-TOTAL-LINE TO PRINTER-RECORD.
025200     WRITE PRINTER-RECORD.
025300     MOVE WS-SALES-SELECTED TO T-SALES-SELECTED.
025400     MOVE RPT-TOTAL-LINE-2 TO PRINTER-RECORD.
025500     WRITE PRINTER-RECORD.
025600     MOVE WS-SALES-OUT-OF-WINDOW TO T-SALES-REJECTED.
025700     MOVE RPT-TOTAL-LINE-3 TO PRINTER-RECORD.
025800     WRITE PRINTER-RECORD.
025900*-----------------------------------------------------------------
026000
026100 0950-CLOSE-FILES.
026200
026300     CLOSE SALES-HIST-FILE.
026400     CLOSE PRINTER-FILE.
026500*-----------------------------------------------------------------
