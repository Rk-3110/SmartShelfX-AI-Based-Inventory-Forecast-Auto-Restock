000100*WSSUPPL.CBL -- IN-MEMORY SUPPLIER TABLE, LOADED FROM SUPPMSTR
000200*AT THE START OF SUPPLIER-MAINTENANCE AND RE-WRITTEN COMPLETE
000300*AFTER ALL TRANSACTIONS ARE APPLIED.
000400    01  SUPPLIER-TABLE.
000500        05  SR-ENTRY OCCURS 1000 TIMES
000600                      ASCENDING KEY IS SR-ID
000700                      INDEXED BY SUR-IX.
000800            10  SR-ID              PIC 9(06).
000900            10  SR-NAME            PIC X(30).
001000            10  SR-CONTACT         PIC X(30).
001100            10  SR-EMAIL           PIC X(40).
001200            10  SR-PHONE           PIC X(15).
001300            10  SR-LEAD-DAYS       PIC X(05).
001400            10  SR-PAY-TERMS       PIC X(20).
001500            10  FILLER             PIC X(01).
001600    77  WS-SUPPLIER-COUNT          PIC 9(04) COMP.
001700    77  WS-SUPPLIER-DELETED        PIC 9(04) COMP.
