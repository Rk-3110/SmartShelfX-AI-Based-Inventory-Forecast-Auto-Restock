000100*SLSUPPL.CBL -- SELECT FOR THE SUPPLIER MASTER FILE.
000200*LOADED WHOLE INTO A TABLE BY SUPPLIER-MAINTENANCE, REWRITTEN
000300*COMPLETE AFTER ADD/UPDATE/DELETE TRANSACTIONS ARE APPLIED.
000400    SELECT SUPPLIER-FILE
000500           ASSIGN TO "SUPPMSTR"
000600           ORGANIZATION IS SEQUENTIAL
000700           FILE STATUS IS WS-SUPPLIER-STATUS.
