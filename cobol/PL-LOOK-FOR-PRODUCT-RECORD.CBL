000100*PL-LOOK-FOR-PRODUCT-RECORD.CBL
000200*BINARY SEARCH OF THE IN-MEMORY PRODUCT TABLE (PRODMSTR LOADS
000300*SORTED BY PROD-ID SO SEARCH ALL APPLIES).  CALLER MOVES THE
000400*WANTED ID TO LK-PRODUCT-ID FIRST; FOUND-PRODUCT-RECORD TELLS
000500*THE CALLER WHETHER PRT-IX POINTS AT A REAL ENTRY.
000600LOOK-FOR-PRODUCT-RECORD.
000700
000800    MOVE "N" TO W-FOUND-PRODUCT-RECORD.
000900
001000    SEARCH ALL PT-ENTRY
001100        AT END
001200            MOVE "N" TO W-FOUND-PRODUCT-RECORD
001300        WHEN PT-ID (PRT-IX) EQUAL LK-PRODUCT-ID
001400            MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
