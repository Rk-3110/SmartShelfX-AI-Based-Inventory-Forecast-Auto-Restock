000100*SLRUNCTL.CBL -- SELECT FOR THE RUN-CONTROL FILE.
000200*EACH OF THE THREE TRANSACTION STEPS APPENDS ONE COUNT RECORD;
000300*ANALYTICS-REPORT READS THE WHOLE FILE BACK FOR THE RUN-SUMMARY
000400*SECTION OF THE REPORT.  THE NIGHTLY DRIVER MUST HAVE CLEARED
000500*IT BEFORE THE FIRST STEP RUNS -- SEE SMARTSHELF-NIGHTLY.COB.
000600    SELECT RUN-CONTROL-FILE
000700           ASSIGN TO "RUNCTL"
000800           ORGANIZATION IS SEQUENTIAL
000900           FILE STATUS IS WS-RUN-CONTROL-STATUS.
