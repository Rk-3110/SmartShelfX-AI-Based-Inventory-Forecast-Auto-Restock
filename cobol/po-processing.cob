000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PO-PROCESSING.
000300 AUTHOR. D. W. MASON.
000400 INSTALLATION. SMARTSHELF WAREHOUSE SYSTEMS.
000500 DATE-WRITTEN. 02/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - WAREHOUSE OPERATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*CHANGE LOG
001000*----------------------------------------------------------------
001100*DATE       PGMR  REQUEST    DESCRIPTION
001200*---------- ----  ---------  -----------------------------------
001300*02/14/1991 DWM   NEW-0002   ORIGINAL PO LIFECYCLE STEP.  CREATE,
001400*                            APPROVE AND RECEIVE AGAINST THE
001500*                            PURCHASE-ORDER FILE.  PO-STATUS MOVES
001600*                            PENDING -> APPROVED -> ORDERED ->
001700*                            RECEIVED; SEE FDPOMST.CBL FOR THE
001800*                            88-LEVELS THAT TEST EACH VALUE.
001900*06/03/1991 DWM   CR-0009    RECEIVE NOW POSTS THE QUANTITY BACK
002000*                            TO THE PRODUCT MASTER ON-HAND FIELD.
002100*11/19/1992 RMB   CR-0114    NOW WRITES A RUN-CONTROL COUNT RECORD
002200*                            AT END OF RUN.
002300*04/02/1993 RMB   CR-0158    REJECTED ACTIONS NOW LOGGED TO ERRLOG
002400*07/11/1994 RMB   CR-0229    GENPO-ID ROUTINE MOVED OUT TO
002500*                            PL-GENCTR-PO.CBL SO THE SUPPLIER STEP
002600*                            COULD CARRY ITS OWN COPY OF THE SAME
002700*                            NEXT-ID PATTERN.
002800*01/09/1998 JFL   Y2K-0003   CONFIRMED PA-DATE AND PO-CREATED-DATE
002900*                            CARRY A 4-DIGIT CENTURY.  NO CHANGE.
003000*05/14/1999 KDW   CR-0340    NO CHANGE.  REVIEWED FOR Y2K SIGN-OFF
003100*09/22/2000 KDW   CR-0358    CONFIRMED THE REJECT-TEXT LITERALS
003200*                            BELOW STILL MATCH THE ERRLOG CODE
003300*                            TABLE AFTER THE AUDIT GROUP RE-KEYED
003400*                            THEIR LOOKUP SHEET.  NO CODE CHANGE.
003500*03/06/2002 JFL   CR-0390    ADDED COMMENTARY THROUGHOUT AT THE
003600*                            REQUEST OF THE AUDIT GROUP, WHO COULD
003700*                            NOT FOLLOW THE PO LIFECYCLE FROM THE
003800*                            CODE ALONE DURING A SOX WALKTHROUGH.
003900*                            NO LOGIC CHANGED BY THIS REQUEST.
004000*11/14/2003 JFL   CR-0402    CONFIRMED WS-PO-ACCEPTED AND
004100*                            WS-PO-REJECTED STAY WITHIN PIC 9(07)
004200*                            COMP RANGE AT CURRENT TRANSACTION
004300*                            VOLUMES.  NO CODE CHANGE.
004400*----------------------------------------------------------------
004500*THIS STEP OWNS THE PURCHASE-ORDER LIFECYCLE: CREATE, APPROVE AND
004600*RECEIVE.  IT RUNS NIGHTLY AS STEP 2 OF SMARTSHELF-NIGHTLY, AFTER
004700*SALES-PROCESSING HAS POSTED THE DAY'S SALES AGAINST THE PRODUCT
004800*MASTER.  BOTH THE PRODUCT MASTER AND THE PO MASTER ARE LOADED
004900*INTO TABLES AT THE START OF THE RUN AND REWRITTEN IN FULL AT THE
005000*END -- NEITHER FILE IS UPDATED IN PLACE WHILE ACTIONS ARE BEING
005100*APPLIED, WHICH KEEPS THE RECEIVE LOGIC BELOW SIMPLE AT THE COST
005200*OF HOLDING BOTH FILES IN MEMORY FOR THE DURATION OF THE STEP.
005300*----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700*    UPSI-0 IS CARRIED FORWARD FROM THE NIGHTLY DRIVER'S RERUN
005800*    HOOK.  THIS STEP DOES NOT TEST IT TODAY.
005900*    CLASS NUMERIC-DIGITS IS CARRIED FORWARD FROM THE HOUSE
006000*    STANDARD SPECIAL-NAMES BLOCK; THIS STEP HAS NO NEED TO TEST
006100*    AN UNEDITED FIELD FOR NUMERIC CONTENT TODAY.
006200     C01 IS TOP-OF-FORM
006300     CLASS NUMERIC-DIGITS IS "0" THRU "9"
006400     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
006500     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    PRODUCT-FILE AND PO-FILE ARE THE TWO MASTERS MAINTAINED BY
006900*    THIS STEP.  PO-ACTION-FILE IS THE DAY'S KEYED TRANSACTIONS.
007000*    RUN-CONTROL-FILE AND ERROR-LOG-FILE ARE SHARED WITH THE OTHER
007100*    THREE STEPS OF THE NIGHTLY CYCLE.
007200     COPY "SLPROD.CBL".
007300     COPY "SLPOMST.CBL".
007400     COPY "SLPOACT.CBL".
007500     COPY "SLRUNCTL.CBL".
007600     COPY "SLERRLOG.CBL".
007700 DATA DIVISION.
007800 FILE SECTION.
007900     COPY "FDPROD.CBL".
008000     COPY "FDPOMST.CBL".
008100     COPY "FDPOACT.CBL".
008200     COPY "FDRUNCTL.CBL".
008300     COPY "FDERRLOG.CBL".
008400 WORKING-STORAGE SECTION.
008500*    ONE FILE-STATUS FIELD PER FILE SELECTED ABOVE.
008600     01  WS-PRODUCT-STATUS      PIC X(02) VALUE SPACES.
008700     01  WS-PO-STATUS        PIC X(02) VALUE SPACES.
008800     01  WS-PO-ACTION-STATUS    PIC X(02) VALUE SPACES.
008900     01  WS-RUN-CONTROL-STATUS  PIC X(02) VALUE SPACES.
009000     01  WS-ERROR-LOG-STATUS    PIC X(02) VALUE SPACES.
009100*    WSPROD.CBL AND WSPOMST.CBL HOLD THE IN-MEMORY PRODUCT AND PO
009200*    TABLES THAT THIS STEP LOADS, SEARCHES AND REWRITES.  THEY ARE
009300*    SHARED COPYBOOKS -- SALES-PROCESSING CARRIES ITS OWN COPY OF
009400*    WSPROD.CBL FOR THE SAME PRODUCT MASTER LAYOUT.
009500     COPY "WSPROD.CBL".
009600     COPY "WSPOMST.CBL".
009700*----------------------------------------------------------------
009800*SWITCHES AND WORK FIELDS.
009900*----------------------------------------------------------------
010000     01  WS-SWITCHES.
010100*        SET WHEN THE PO-ACTION FILE HAS BEEN READ TO THE END.
010200         05  WS-EOF-PO-ACTION   PIC X(01) VALUE "N".
010300             88  EOF-PO-ACTION         VALUE "Y".
010400*        SET BY THE TABLE-SEARCH LIBRARY PARAGRAPHS COPIED IN AT
010500*        THE END OF THE PROCEDURE DIVISION, BELOW.
010600         05  W-FOUND-PRODUCT-RECORD PIC X(01) VALUE "N".
010700             88  FOUND-PRODUCT-RECORD VALUE "Y".
010800         05  W-FOUND-PO-RECORD  PIC X(01) VALUE "N".
010900             88  FOUND-PO-RECORD       VALUE "Y".
011000     01  WS-SWITCHES-R REDEFINES WS-SWITCHES.
011100         05  FILLER             PIC X(03).
011200*    TEXT OF THE REJECT REASON FOR THE ACTION CURRENTLY BEING
011300*    PROCESSED, IF ANY; MOVED TO THE ERROR LOG IN 2900- BELOW.
011400     01  WS-REJECT-REASON.
011500         05  WS-REJECT-TEXT     PIC X(40) VALUE SPACES.
011600     01  WS-REJECT-REASON-R REDEFINES WS-REJECT-REASON.
011700         05  FILLER             PIC X(40).
011800*    SEARCH ARGUMENTS FOR THE TABLE-LOOKUP LIBRARY PARAGRAPHS.
011900     77  LK-PRODUCT-ID          PIC 9(06) COMP.
012000     77  LK-PO-ID               PIC 9(08) COMP.
012100*    NEXT AVAILABLE PO ID, PRIMED BY GET-NEXT-PO-ID, PL-GENCTR-PO.
012200     77  WS-NEXT-PO-ID          PIC 9(08) COMP.
012300*    RUN TOTALS FOR THE END-OF-RUN DISPLAY AND RUN-CONTROL RECORD.
012400     77  WS-PO-ACCEPTED         PIC 9(07) COMP VALUE ZERO.
012500     77  WS-PO-REJECTED         PIC 9(07) COMP VALUE ZERO.
012600*----------------------------------------------------------------
012700*RUN-CONTROL RECORD BUILT AT END OF RUN FOR THE ANALYTICS STEP.
012800*----------------------------------------------------------------
012900     01  WS-RUNCTL-OUT.
013000*        STEP NAME IS A LITERAL SO ANALYTICS-REPORT CAN TELL THIS
013100*        STEP'S RECORD APART FROM THE OTHER THREE STEPS' RECORDS
013200*        WHEN IT READS RUN-CONTROL-FILE TOMORROW NIGHT.
013300         05  WS-RUNCTL-STEP-NAME  PIC X(20)
013400                                   VALUE "PO-PROCESSING".
013500         05  WS-RUNCTL-ACCEPTED   PIC 9(07).
013600         05  WS-RUNCTL-REJECTED   PIC 9(07).
013700         05  FILLER               PIC X(01).
013800*    ALTERNATE FLAT VIEW OF THE RUN-CONTROL RECORD FOR A STRAIGHT
013900*    MOVE IF A FUTURE REQUEST NEEDS TO COPY THE WHOLE RECORD AT
014000*    ONCE INSTEAD OF FIELD BY FIELD.
014100     01  WS-RUNCTL-OUT-R REDEFINES WS-RUNCTL-OUT.
014200         05  FILLER               PIC X(35).
014300 PROCEDURE DIVISION.
014400*----------------------------------------------------------------
014500*MAINLINE.  LOAD BOTH MASTERS INTO TABLES, APPLY EVERY ACTION ON
014600*THE TRANSACTION FILE AGAINST THE TABLES, THEN REWRITE BOTH
014700*MASTERS IN FULL AND DROP THE RUN-CONTROL COUNT RECORD THAT
014800*ANALYTICS-REPORT PICKS UP TOMORROW NIGHT.
014900*----------------------------------------------------------------
015000 0000-MAIN.
015100
015200     PERFORM 0100-LOAD-TABLES.
015300     PERFORM 0200-PROCESS-PO-ACTIONS THRU 0200-EXIT
015400             UNTIL EOF-PO-ACTION.
015500     PERFORM 0300-WRITE-MASTERS.
015600     PERFORM 0400-WRITE-RUN-CONTROL.
015700
015800*    THIS DISPLAY GOES TO SYSOUT AND IS WHAT THE OVERNIGHT
015900*    OPERATOR CHECKS AGAINST THE SIGN-OFF SHEET BEFORE RELEASING
016000*    THE NEXT STEP.
016100     DISPLAY "PO-PROCESSING - ACCEPTED " WS-PO-ACCEPTED
016200             " REJECTED " WS-PO-REJECTED.
016300
016400     STOP RUN.
016500*-----------------------------------------------------------------
016600
016700*----------------------------------------------------------------
016800*LOAD THE PRODUCT MASTER AND THE PO MASTER INTO WORKING-STORAGE
016900*TABLES (SEE WSPROD.CBL / WSPOMST.CBL).  THE REST OF THE STEP
017000*WORKS AGAINST THESE TABLES, NOT AGAINST THE FILES DIRECTLY.
017100*----------------------------------------------------------------
017200 0100-LOAD-TABLES.
017300
017400*    A BAD OPEN HERE MEANS THE NIGHTLY RUN CANNOT CONTINUE -- A
017500*    MISSING OR DAMAGED PRODUCT MASTER WOULD SILENTLY REJECT EVERY
017600*    ACTION ON THE FILE IF THIS STEP KEPT GOING.
017700     MOVE ZERO TO WS-PRODUCT-COUNT.
017800     OPEN INPUT PRODUCT-FILE.
017900     IF WS-PRODUCT-STATUS NOT = "00"
018000         DISPLAY "PO-PROCESSING - CANNOT OPEN PRODMSTR "
018100                 WS-PRODUCT-STATUS
018200         STOP RUN.
018300     PERFORM 0110-READ-PRODUCT-RECORD.
018400     PERFORM 0120-LOAD-ONE-PRODUCT
018500             UNTIL WS-PRODUCT-STATUS = "10".
018600     CLOSE PRODUCT-FILE.
018700
018800     MOVE ZERO TO WS-PO-COUNT.
018900     OPEN INPUT PO-FILE.
019000     IF WS-PO-STATUS NOT = "00"
019100         DISPLAY "PO-PROCESSING - CANNOT OPEN POMSTR "
019200                 WS-PO-STATUS
019300         STOP RUN.
019400     PERFORM 0130-READ-PO-RECORD.
019500     PERFORM 0140-LOAD-ONE-PO
019600             UNTIL WS-PO-STATUS = "10".
019700     CLOSE PO-FILE.
019800*________________________________________________________________
019900*READ ONE RECORD FROM PRODMSTR.  WS-PRODUCT-STATUS OF "10" IS THE
020000*TABLE-LOAD LOOP'S END-OF-FILE SIGNAL, NOT A TRUE ERROR STATUS.
020100
020200 0110-READ-PRODUCT-RECORD.
020300
020400     READ PRODUCT-FILE
020500         AT END MOVE "10" TO WS-PRODUCT-STATUS.
020600*________________________________________________________________
020700*COPY ONE PRODUCT MASTER RECORD INTO THE NEXT TABLE SLOT AND
020800*READ AHEAD FOR THE NEXT ONE.
020900
021000 0120-LOAD-ONE-PRODUCT.
021100
021200     ADD 1 TO WS-PRODUCT-COUNT.
021300     MOVE PROD-ID       TO PT-ID (WS-PRODUCT-COUNT).
021400     MOVE PROD-NAME     TO PT-NAME (WS-PRODUCT-COUNT).
021500     MOVE PROD-SUPPLIER TO PT-SUPPLIER (WS-PRODUCT-COUNT).
021600     MOVE PROD-PRICE    TO PT-PRICE (WS-PRODUCT-COUNT).
021700     MOVE PROD-QTY      TO PT-QTY (WS-PRODUCT-COUNT).
021800     PERFORM 0110-READ-PRODUCT-RECORD.
021900*________________________________________________________________
022000*READ ONE RECORD FROM POMSTR.  SAME END-OF-TABLE-LOAD CONVENTION
022100*AS 0110- ABOVE.
022200
022300 0130-READ-PO-RECORD.
022400
022500     READ PO-FILE
022600         AT END MOVE "10" TO WS-PO-STATUS.
022700*________________________________________________________________
022800*COPY ONE PO MASTER RECORD INTO THE NEXT TABLE SLOT AND READ
022900*AHEAD FOR THE NEXT ONE.
023000
023100 0140-LOAD-ONE-PO.
023200
023300     ADD 1 TO WS-PO-COUNT.
023400     MOVE PO-ID             TO POR-ID (WS-PO-COUNT).
023500     MOVE PO-PROD-ID        TO POR-PROD-ID (WS-PO-COUNT).
023600     MOVE PO-QTY            TO POR-QTY (WS-PO-COUNT).
023700     MOVE PO-STATUS         TO POR-STATUS (WS-PO-COUNT).
023800     MOVE PO-CREATED-DATE   TO POR-CREATED-DATE (WS-PO-COUNT).
023900     PERFORM 0130-READ-PO-RECORD.
024000*-----------------------------------------------------------------
024100*DRIVE THE PO-ACTION FILE ONE RECORD AT A TIME.  THE FIRST CALL
024200*OPENS THE FILES, PRIMES THE NEXT-PO-ID COUNTER AND PRIMES THE
024300*READ; EVERY CALL AFTER THAT APPLIES ONE ACTION CODE (CREATE,
024400*APPROVE OR RECEIVE) AND READS AHEAD FOR THE NEXT ONE.  THIS
024500*PARAGRAPH IS PERFORMED THRU 0200-EXIT UNTIL EOF-PO-ACTION IS SET.
024600
024700 0200-PROCESS-PO-ACTIONS.
024800
024900*    FIRST-TIME SWITCH: WS-PO-ACTION-STATUS STARTS OUT AS SPACES
025000*    BECAUSE THE FILE HAS NOT BEEN OPENED YET.
025100     IF WS-PO-ACTION-STATUS = SPACES
025200         OPEN INPUT PO-ACTION-FILE
025300         OPEN EXTEND ERROR-LOG-FILE
025400         PERFORM GET-NEXT-PO-ID
025500         PERFORM 0210-READ-PO-ACTION
025600         GO TO 0200-EXIT.
025700
025800     IF EOF-PO-ACTION
025900         GO TO 0200-EXIT.
026000
026100     MOVE SPACES TO WS-REJECT-TEXT.
026200
026300*    EXACTLY ONE OF THE THREE ACTION CODES IS EXPECTED ON EVERY
026400*    TRANSACTION RECORD; ANYTHING ELSE IS REJECTED BELOW.
026500*    PA-IS-CREATE/PA-IS-APPROVE/PA-IS-RECEIVE ARE 88-LEVELS OVER
026600*    THE ACTION-CODE FIELD IN FDPOACT.CBL.
026700     IF PA-IS-CREATE
026800         PERFORM 2210-DO-CREATE
026900     ELSE
027000         IF PA-IS-APPROVE
027100             PERFORM 2220-DO-APPROVE
027200         ELSE
027300             IF PA-IS-RECEIVE
027400                 PERFORM 2230-DO-RECEIVE
027500             ELSE
027600                 MOVE "UNKNOWN ACTION" TO WS-REJECT-TEXT.
027700
027800     IF WS-REJECT-TEXT NOT = SPACES
027900         PERFORM 2900-LOG-REJECTED-ACTION.
028000
028100     PERFORM 0210-READ-PO-ACTION.
028200
028300 0200-EXIT.
028400     EXIT.
028500*________________________________________________________________
028600*READ ONE TRANSACTION FROM THE PO-ACTION FILE.
028700
028800 0210-READ-PO-ACTION.
028900
029000     READ PO-ACTION-FILE
029100         AT END MOVE "Y" TO WS-EOF-PO-ACTION.
029200*________________________________________________________________
029300*CREATE A NEW PURCHASE ORDER IN PENDING STATUS FOR ONE PRODUCT.
029400
029500 2210-DO-CREATE.
029600*    CREATE IS REJECTED IF THE PRODUCT ID ON THE ACTION RECORD
029700*    IS NOT ON THE PRODUCT MASTER.
029800
029900     MOVE PA-PROD-ID TO LK-PRODUCT-ID.
030000     PERFORM LOOK-FOR-PRODUCT-RECORD.
030100
030200     IF NOT FOUND-PRODUCT-RECORD
030300         MOVE "PRODUCT NOT FOUND" TO WS-REJECT-TEXT
030400     ELSE
030500         ADD 1 TO WS-PO-COUNT
030600         MOVE WS-NEXT-PO-ID TO POR-ID (WS-PO-COUNT)
030700         MOVE PA-PROD-ID    TO POR-PROD-ID (WS-PO-COUNT)
030800         MOVE PA-QTY        TO POR-QTY (WS-PO-COUNT)
030900         MOVE "PENDING"     TO POR-STATUS (WS-PO-COUNT)
031000         MOVE PA-DATE       TO POR-CREATED-DATE (WS-PO-COUNT)
031100         ADD 1 TO WS-NEXT-PO-ID
031200         ADD 1 TO WS-PO-ACCEPTED.
031300*________________________________________________________________
031400*APPROVE A PENDING PURCHASE ORDER.
031500
031600 2220-DO-APPROVE.
031700*    APPROVE IS VALID ONLY WHEN THE PO IS CURRENTLY PENDING.
031800
031900     MOVE PA-PO-ID TO LK-PO-ID.
032000     PERFORM LOOK-FOR-PO-RECORD.
032100
032200     IF NOT FOUND-PO-RECORD
032300         MOVE "PO NOT FOUND" TO WS-REJECT-TEXT
032400     ELSE
032500         IF NOT POR-PENDING (POR-IX)
032600             MOVE "INVALID STATUS" TO WS-REJECT-TEXT
032700         ELSE
032800             MOVE "APPROVED" TO POR-STATUS (POR-IX)
032900             ADD 1 TO WS-PO-ACCEPTED.
033000*________________________________________________________________
033100*RECEIVE A PURCHASE ORDER AND POST THE QUANTITY BACK ONTO THE
033200*PRODUCT MASTER'S ON-HAND FIELD.
033300
033400 2230-DO-RECEIVE.
033500*    RECEIVE IS VALID FROM APPROVED OR ORDERED ONLY.  ACCEPTING A
033600*    RECEIPT ADDS THE PO QUANTITY BACK ONTO THE PRODUCT ON HAND.
033700
033800     MOVE PA-PO-ID TO LK-PO-ID.
033900     PERFORM LOOK-FOR-PO-RECORD.
034000
034100     IF NOT FOUND-PO-RECORD
034200         MOVE "PO NOT FOUND" TO WS-REJECT-TEXT
034300     ELSE
034400         IF NOT POR-APPROVED (POR-IX) AND
034500            NOT POR-ORDERED (POR-IX)
034600             MOVE "INVALID STATUS" TO WS-REJECT-TEXT
034700         ELSE
034800             MOVE "RECEIVED" TO POR-STATUS (POR-IX)
034900             MOVE POR-PROD-ID (POR-IX) TO LK-PRODUCT-ID
035000             ADD 1 TO WS-PO-ACCEPTED
035100             PERFORM LOOK-FOR-PRODUCT-RECORD
035200             IF FOUND-PRODUCT-RECORD
035300                 ADD POR-QTY (POR-IX) TO PT-QTY (PRT-IX).
035400*________________________________________________________________
035500*WRITE ONE ERROR-LOG RECORD FOR A REJECTED ACTION AND BUMP THE
035600*REJECTED COUNTER THAT FEEDS THE END-OF-RUN DISPLAY AND THE
035700*RUN-CONTROL RECORD.
035800
035900 2900-LOG-REJECTED-ACTION.
036000
036100     ADD 1 TO WS-PO-REJECTED.
036200     MOVE "PO-PROCESSING"     TO EL-STEP-NAME.
036300     MOVE PA-PO-ID            TO EL-KEY-ID.
036400     MOVE WS-REJECT-TEXT      TO EL-MESSAGE.
036500     WRITE ERROR-LOG-RECORD.
036600*-----------------------------------------------------------------
036700*REWRITE BOTH MASTERS FROM THE TABLES IN FULL, NOW THAT EVERY
036800*ACTION FOR THE NIGHT HAS BEEN APPLIED IN MEMORY.  THIS STEP
036900*DOES NOT REWRITE EITHER FILE UNTIL ALL ACTIONS HAVE BEEN
037000*PROCESSED, SO A MID-RUN ABEND LEAVES LAST NIGHT'S MASTERS
037100*INTACT ON DISK.
037200
037300 0300-WRITE-MASTERS.
037400
037500     CLOSE PO-ACTION-FILE.
037600     CLOSE ERROR-LOG-FILE.
037700
037800     OPEN OUTPUT PO-FILE.
037900     MOVE 1 TO POR-IX.
038000     PERFORM 0310-WRITE-ONE-PO
038100             UNTIL POR-IX > WS-PO-COUNT.
038200     CLOSE PO-FILE.
038300
038400     OPEN OUTPUT PRODUCT-FILE.
038500     MOVE 1 TO PRT-IX.
038600     PERFORM 0320-WRITE-ONE-PRODUCT
038700             UNTIL PRT-IX > WS-PRODUCT-COUNT.
038800     CLOSE PRODUCT-FILE.
038900*________________________________________________________________
039000*WRITE ONE PO MASTER RECORD FROM THE TABLE AND ADVANCE THE INDEX.
039100
039200 0310-WRITE-ONE-PO.
039300
039400     MOVE POR-ID (POR-IX)           TO PO-ID.
039500     MOVE POR-PROD-ID (POR-IX)      TO PO-PROD-ID.
039600     MOVE POR-QTY (POR-IX)          TO PO-QTY.
039700     MOVE POR-STATUS (POR-IX)       TO PO-STATUS.
039800     MOVE POR-CREATED-DATE (POR-IX) TO PO-CREATED-DATE.
039900     WRITE PO-RECORD.
040000     SET POR-IX UP BY 1.
040100*________________________________________________________________
040200*WRITE ONE PRODUCT MASTER RECORD FROM THE TABLE AND ADVANCE THE
040300*INDEX.  THE ON-HAND FIELD WRITTEN HERE REFLECTS ANY RECEIVE
040400*ACTIONS POSTED IN 2230-DO-RECEIVE ABOVE.
040500
040600 0320-WRITE-ONE-PRODUCT.
040700
040800     MOVE PT-ID (PRT-IX)       TO PROD-ID.
040900     MOVE PT-NAME (PRT-IX)     TO PROD-NAME.
041000     MOVE PT-SUPPLIER (PRT-IX) TO PROD-SUPPLIER.
041100     MOVE PT-PRICE (PRT-IX)    TO PROD-PRICE.
041200     MOVE PT-QTY (PRT-IX)      TO PROD-QTY.
041300     WRITE PRODUCT-RECORD.
041400     SET PRT-IX UP BY 1.
041500*-----------------------------------------------------------------
041600*DROP ONE RUN-CONTROL RECORD SUMMARIZING TODAY'S ACCEPTED AND
041700*REJECTED COUNTS.  ANALYTICS-REPORT READS THIS FILE TOMORROW
041800*NIGHT AS PART OF ITS MONTHLY SUMMARY.
041900
042000 0400-WRITE-RUN-CONTROL.
042100
042200     MOVE WS-PO-ACCEPTED TO WS-RUNCTL-ACCEPTED.
042300     MOVE WS-PO-REJECTED TO WS-RUNCTL-REJECTED.
042400
042500     OPEN EXTEND RUN-CONTROL-FILE.
042600     WRITE RUN-CONTROL-RECORD FROM WS-RUNCTL-OUT.
042700     CLOSE RUN-CONTROL-FILE.
042800*-----------------------------------------------------------------
042900*THE TABLE-SEARCH AND NEXT-ID PARAGRAPHS BELOW ARE HOUSE PARAGRAPH
043000*LIBRARY MEMBERS COPIED IN AT COMPILE TIME.  PL-GENCTR-PO.CBL IS
043100*SHARED WITH SUPPLIER-MAINTENANCE'S NEXT-SUPPLIER-ID ROUTINE --
043200*BOTH FOLLOW THE SAME "HIGHEST ID IN TABLE PLUS ONE" PATTERN.
043300     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
043400     COPY "PL-LOOK-FOR-PO-RECORD.CBL".
043500     COPY "PL-GENCTR-PO.CBL".
