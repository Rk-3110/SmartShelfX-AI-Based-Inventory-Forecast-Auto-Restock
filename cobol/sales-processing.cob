000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SALES-PROCESSING.
000300 AUTHOR. D. W. MASON.
000400 INSTALLATION. SMARTSHELF WAREHOUSE SYSTEMS.
000500 DATE-WRITTEN. 02/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - WAREHOUSE OPERATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*CHANGE LOG
001000*----------------------------------------------------------------
001100*DATE       PGMR  REQUEST    DESCRIPTION
001200*---------- ----  ---------  -----------------------------------
001300*02/14/1991 DWM   NEW-0001   ORIGINAL SALES POSTING STEP.  LOADS
001400*                            THE PRODUCT MASTER, POSTS EACH SALE
001500*                            TRANSACTION AGAINST IT.
001600*06/03/1991 DWM   CR-0009    ADDED REVENUE ACCUMULATOR FOR THE
001700*                            ANALYTICS REPORT.
001800*11/19/1992 RMB   CR-0114    NOW WRITES A RUN-CONTROL COUNT RECORD
001900*                            AT END OF RUN INSTEAD OF DISPLAYING
002000*                            COUNTS ON THE CONSOLE ONLY.
002100*04/02/1993 RMB   CR-0158    REJECTED SALES NOW LOGGED TO ERRLOG
002200*                            INSTEAD OF BEING SILENTLY DROPPED.
002300*01/09/1998 JFL   Y2K-0003   CONFIRMED STX-DATE AND SH-SALE-DATE
002400*                            CARRY A 4-DIGIT CENTURY.  NO CHANGE.
002500*05/14/1999 KDW   CR-0340    NO CHANGE.  REVIEWED FOR Y2K SIGN-OFF
002600*02/11/2000 KDW   CR-0355    CONFIRMED SYSOUT CLASS OK AFTER THE
002700*                            CONSOLE UPGRADE.  NO CODE CHANGE.
002800*11/14/2003 JFL   CR-0402    CONFIRMED WS-SALES-ACCEPTED AND
002900*                            WS-SALES-REJECTED STAY WITHIN PIC
003000*                            9(07) COMP RANGE.  NO CODE CHANGE.
003100*----------------------------------------------------------------
003200*THIS STEP IS THE FIRST OF THE FOUR NIGHTLY STEPS.  IT POSTS
003300*EACH SALES TRANSACTION AGAINST THE PRODUCT MASTER TABLE, WRITES
003400*ONE SALES-HISTORY RECORD PER ACCEPTED LINE ITEM, AND REJECTS ANY
003500*SALE FOR AN UNKNOWN PRODUCT OR MORE STOCK THAN IS ON HAND.  THE
003600*PRODUCT MASTER IS REWRITTEN IN FULL AT THE END OF THE RUN SO
003700*PO-PROCESSING SEES TODAY'S ENDING QUANTITIES WHEN IT CHECKS FOR
003800*REORDER POINTS.
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300*    UPSI-0 IS CARRIED FORWARD FROM THE NIGHTLY DRIVER'S RERUN
004400*    HOOK.  THIS STEP DOES NOT TEST IT TODAY.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-DIGITS IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
004800     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    PRODUCT-FILE IS THE MASTER UPDATED HERE.  SALES-TRANS-FILE IS
005200*    TODAY'S KEYED SALES; SALES-HIST-FILE IS THE DETAIL HISTORY
005300*    WRITTEN ONE RECORD PER ACCEPTED LINE ITEM, READ BACK LATER BY
005400*    SALES-REPORT AND BY ANALYTICS-REPORT'S MONTHLY SUMMARY.
005500     COPY "SLPROD.CBL".
005600     COPY "SLSALES.CBL".
005700     COPY "SLSHIST.CBL".
005800     COPY "SLRUNCTL.CBL".
005900     COPY "SLERRLOG.CBL".
006000 DATA DIVISION.
006100 FILE SECTION.
006200     COPY "FDPROD.CBL".
006300     COPY "FDSALES.CBL".
006400     COPY "FDSHIST.CBL".
006500     COPY "FDRUNCTL.CBL".
006600     COPY "FDERRLOG.CBL".
006700 WORKING-STORAGE SECTION.
006800*    ONE FILE-STATUS FIELD PER FILE SELECTED ABOVE.
006900     01  WS-PRODUCT-STATUS      PIC X(02) VALUE SPACES.
007000     01  WS-SALES-TRANS-STATUS  PIC X(02) VALUE SPACES.
007100     01  WS-SALES-HIST-STATUS   PIC X(02) VALUE SPACES.
007200     01  WS-RUN-CONTROL-STATUS  PIC X(02) VALUE SPACES.
007300     01  WS-ERROR-LOG-STATUS    PIC X(02) VALUE SPACES.
007400*    IN-MEMORY PRODUCT MASTER TABLE -- SAME LAYOUT PO-PROCESSING
007500*    CARRIES UNDER ITS OWN COPY OF THIS COPYBOOK.
007600     COPY "WSPROD.CBL".
007700*----------------------------------------------------------------
007800*SWITCHES AND WORK FIELDS.
007900*----------------------------------------------------------------
008000     01  WS-SWITCHES.
008100*        SET WHEN THE SALES TRANSACTION FILE HAS BEEN READ TO THE
008200*        END.
008300         05  WS-EOF-SALES-TRANS PIC X(01) VALUE "N".
008400             88  EOF-SALES-TRANS       VALUE "Y".
008500*        SET BY THE TABLE-SEARCH LIBRARY PARAGRAPH COPIED IN AT
008600*        THE END OF THE PROCEDURE DIVISION, BELOW.
008700         05  W-FOUND-PRODUCT-RECORD PIC X(01) VALUE "N".
008800             88  FOUND-PRODUCT-RECORD VALUE "Y".
008900*        SET BY 2120-CHECK-STOCK-SUFFICIENT WHEN THE SALE WOULD
009000*        TAKE THE PRODUCT'S ON-HAND QUANTITY BELOW ZERO.
009100         05  WS-STOCK-SHORT-SW  PIC X(01) VALUE "N".
009200             88  WS-STOCK-SHORT        VALUE "Y".
009300     01  WS-SWITCHES-R REDEFINES WS-SWITCHES.
009400         05  FILLER             PIC X(03).
009500*    SEARCH ARGUMENT FOR THE TABLE-LOOKUP LIBRARY PARAGRAPH.
009600     77  LK-PRODUCT-ID          PIC 9(06) COMP.
009700*    NEXT SALE ID, ASSIGNED SEQUENTIALLY AS EACH TRANSACTION IS
009800*    READ -- BACKED OUT BY 1 IN 2900- IF THE SALE IS REJECTED SO
009900*    SALE IDs STAY GAP-FREE ACROSS ACCEPTED SALES ONLY.
010000     77  WS-NEXT-SALE-ID        PIC 9(08) COMP.
010100*    RUN TOTALS FOR THE END-OF-RUN DISPLAY AND RUN-CONTROL RECORD.
010200     77  WS-SALES-ACCEPTED      PIC 9(07) COMP VALUE ZERO.
010300     77  WS-SALES-REJECTED      PIC 9(07) COMP VALUE ZERO.
010400*    TOTAL REVENUE ACCEPTED THIS RUN, FOR THE ANALYTICS STEP'S
010500*    MONTHLY REVENUE FIGURE.
010600     01  WS-REVENUE-TOTAL       PIC 9(09)V99 VALUE ZERO.
010700*    WHOLE-DOLLAR/CENTS VIEW OF THE REVENUE TOTAL, KEPT FOR ANY
010800*    FUTURE DISPLAY THAT WANTS THE TWO PIECES SEPARATELY.
010900     01  WS-REVENUE-TOTAL-R REDEFINES WS-REVENUE-TOTAL.
011000         05  WS-REVENUE-WHOLE   PIC 9(09).
011100         05  WS-REVENUE-CENTS   PIC 9(02).
011200*    REVENUE FOR THE ONE SALE CURRENTLY BEING POSTED.
011300     01  WS-SALE-REVENUE        PIC 9(09)V99 VALUE ZERO.
011400*----------------------------------------------------------------
011500*RUN-CONTROL RECORD BUILT AT END OF RUN FOR THE ANALYTICS STEP.
011600*----------------------------------------------------------------
011700     01  WS-RUNCTL-OUT.
011800*        STEP NAME IS A LITERAL SO ANALYTICS-REPORT CAN TELL THIS
011900*        STEP'S RECORD APART FROM THE OTHER THREE STEPS' RECORDS.
012000         05  WS-RUNCTL-STEP-NAME  PIC X(20)
012100                                   VALUE "SALES-PROCESSING".
012200         05  WS-RUNCTL-ACCEPTED   PIC 9(07).
012300         05  WS-RUNCTL-REJECTED   PIC 9(07).
012400         05  FILLER               PIC X(01).
012500*    ALTERNATE FLAT VIEW OF THE RUN-CONTROL RECORD FOR A STRAIGHT
012600*    MOVE IF A FUTURE REQUEST NEEDS THE WHOLE RECORD AT ONCE.
012700     01  WS-RUNCTL-OUT-R REDEFINES WS-RUNCTL-OUT.
012800         05  FILLER               PIC X(35).
012900 PROCEDURE DIVISION.
013000*----------------------------------------------------------------
013100*MAINLINE.  LOAD THE PRODUCT MASTER INTO A TABLE, APPLY EVERY
013200*SALES TRANSACTION AGAINST IT, REWRITE THE MASTER IN FULL, AND
013300*DROP THE RUN-CONTROL RECORD THE ANALYTICS STEP PICKS UP LATER.
013400*----------------------------------------------------------------
013500 0000-MAIN.
013600
013700     PERFORM 0100-LOAD-PRODUCT-TABLE.
013800     PERFORM 0200-PROCESS-SALES-TRANS THRU 0200-EXIT
013900             UNTIL EOF-SALES-TRANS.
014000     PERFORM 0300-WRITE-PRODUCT-MASTER.
014100     PERFORM 0400-WRITE-RUN-CONTROL.
014200
014300*    SYSOUT LINE THE OVERNIGHT OPERATOR CHECKS AGAINST THE
014400*    SIGN-OFF SHEET.
014500     DISPLAY "SALES-PROCESSING - ACCEPTED " WS-SALES-ACCEPTED
014600             " REJECTED " WS-SALES-REJECTED.
014700
014800     STOP RUN.
014900*-----------------------------------------------------------------
015000
015100 0100-LOAD-PRODUCT-TABLE.
015200*    THE ENTIRE PRODUCT MASTER IS READ INTO WSPROD.CBL'S TABLE SO
015300*    LOOK-FOR-PRODUCT-RECORD CAN BINARY SEARCH IT BY PROD-ID.
015400
015500*    A BAD OPEN HERE MEANS THE NIGHTLY RUN CANNOT CONTINUE.
015600     MOVE ZERO TO WS-PRODUCT-COUNT.
015700     OPEN INPUT PRODUCT-FILE.
015800     IF WS-PRODUCT-STATUS NOT = "00"
015900         DISPLAY "SALES-PROCESSING - CANNOT OPEN PRODMSTR "
016000                 WS-PRODUCT-STATUS
016100         STOP RUN.
016200
016300     PERFORM 0110-READ-PRODUCT-RECORD.
016400     PERFORM 0120-LOAD-ONE-PRODUCT
016500             UNTIL WS-PRODUCT-STATUS = "10".
016600
016700     CLOSE PRODUCT-FILE.
016800*________________________________________________________________
016900*READ ONE RECORD FROM PRODMSTR.  WS-PRODUCT-STATUS OF "10" IS THE
017000*TABLE-LOAD LOOP'S END-OF-FILE SIGNAL, NOT A TRUE ERROR STATUS.
017100
017200 0110-READ-PRODUCT-RECORD.
017300
017400     READ PRODUCT-FILE
017500         AT END MOVE "10" TO WS-PRODUCT-STATUS.
017600*________________________________________________________________
017700*COPY ONE PRODUCT MASTER RECORD INTO THE NEXT TABLE SLOT AND READ
017800*AHEAD FOR THE NEXT ONE.
017900
018000 0120-LOAD-ONE-PRODUCT.
018100
018200     ADD 1 TO WS-PRODUCT-COUNT.
018300     MOVE PROD-ID     TO PT-ID (WS-PRODUCT-COUNT).
018400     MOVE PROD-NAME   TO PT-NAME (WS-PRODUCT-COUNT).
018500     MOVE PROD-SUPPLIER TO PT-SUPPLIER (WS-PRODUCT-COUNT).
018600     MOVE PROD-PRICE  TO PT-PRICE (WS-PRODUCT-COUNT).
018700     MOVE PROD-QTY    TO PT-QTY (WS-PRODUCT-COUNT).
018800     PERFORM 0110-READ-PRODUCT-RECORD.
018900*-----------------------------------------------------------------
019000*DRIVE THE SALES TRANSACTION FILE ONE RECORD AT A TIME.  THE
019100*FIRST CALL OPENS THE FILES AND PRIMES THE READ; EVERY CALL AFTER
019200*THAT CHECKS THE PRODUCT EXISTS AND HAS ENOUGH STOCK, POSTS THE
019300*SALE IF BOTH CHECKS PASS, AND READS AHEAD FOR THE NEXT ONE.
019400*PERFORMED THRU 0200-EXIT UNTIL EOF-SALES-TRANS IS SET.
019500
019600 0200-PROCESS-SALES-TRANS.
019700
019800*    FIRST-TIME SWITCH: WS-SALES-TRANS-STATUS STARTS AS SPACES
019900*    BECAUSE THE FILE HAS NOT BEEN OPENED YET.
020000     IF WS-SALES-TRANS-STATUS = SPACES
020100         OPEN INPUT SALES-TRANS-FILE
020200         OPEN OUTPUT SALES-HIST-FILE
020300         OPEN EXTEND ERROR-LOG-FILE
020400         MOVE ZERO TO WS-NEXT-SALE-ID
020500         PERFORM 0210-READ-SALES-TRANS
020600         GO TO 0200-EXIT.
020700
020800     IF EOF-SALES-TRANS
020900         GO TO 0200-EXIT.
021000
021100     ADD 1 TO WS-NEXT-SALE-ID.
021200     MOVE STX-PROD-ID TO LK-PRODUCT-ID.
021300     PERFORM 2110-CHECK-PRODUCT-EXISTS.
021400
021500     IF NOT FOUND-PRODUCT-RECORD
021600         PERFORM 2900-LOG-REJECTED-SALE
021700         MOVE "PRODUCT NOT FOUND" TO EL-MESSAGE
021800         PERFORM 2910-WRITE-ERROR-LINE
021900         PERFORM 0210-READ-SALES-TRANS
022000         GO TO 0200-EXIT.
022100
022200     PERFORM 2120-CHECK-STOCK-SUFFICIENT.
022300
022400     IF WS-STOCK-SHORT
022500         PERFORM 2900-LOG-REJECTED-SALE
022600         MOVE "NOT ENOUGH STOCK" TO EL-MESSAGE
022700         PERFORM 2910-WRITE-ERROR-LINE
022800         PERFORM 0210-READ-SALES-TRANS
022900         GO TO 0200-EXIT.
023000
023100     PERFORM 2500-POST-ACCEPTED-SALE.
023200     PERFORM 0210-READ-SALES-TRANS.
023300
023400 0200-EXIT.
023500     EXIT.
023600*________________________________________________________________
023700*READ ONE TRANSACTION FROM THE SALES-TRANS FILE.
023800
023900 0210-READ-SALES-TRANS.
024000
024100     READ SALES-TRANS-FILE
024200         AT END MOVE "Y" TO WS-EOF-SALES-TRANS.
024300*________________________________________________________________
024400*LOOK UP THE PRODUCT ON THE SALES TRANSACTION.  FOUND-PRODUCT-
024500*RECORD AND PRT-IX ARE SET BY THE LIBRARY PARAGRAPH BELOW.
024600
024700 2110-CHECK-PRODUCT-EXISTS.
024800
024900     PERFORM LOOK-FOR-PRODUCT-RECORD.
025000*________________________________________________________________
025100*CHECK THE PRODUCT HAS ENOUGH ON-HAND QUANTITY TO COVER THE SALE.
025200
025300 2120-CHECK-STOCK-SUFFICIENT.
025400*    FLAGGED SHORT IF THE QUANTITY ON HAND IS LESS THAN THE
025500*    QUANTITY BEING SOLD.
025600
025700     MOVE "N" TO WS-STOCK-SHORT-SW.
025800     IF PT-QTY (PRT-IX) < STX-QTY-SOLD
025900         MOVE "Y" TO WS-STOCK-SHORT-SW.
026000*________________________________________________________________
026100*POST AN ACCEPTED SALE: DEDUCT THE QUANTITY SOLD FROM THE
026200*PRODUCT'S ON-HAND BALANCE, ACCUMULATE REVENUE, AND WRITE ONE
026300*SALES-HISTORY RECORD CARRYING THE PRODUCT NAME AND UNIT PRICE
026400*AS OF THE MOMENT OF SALE.
026500
026600 2500-POST-ACCEPTED-SALE.
026700
026800     SUBTRACT STX-QTY-SOLD FROM PT-QTY (PRT-IX).
026900     COMPUTE WS-SALE-REVENUE ROUNDED =
027000             PT-PRICE (PRT-IX) * STX-QTY-SOLD.
027100     ADD WS-SALE-REVENUE TO WS-REVENUE-TOTAL.
027200
027300     MOVE WS-NEXT-SALE-ID    TO SH-SALE-ID.
027400     MOVE STX-PROD-ID        TO SH-PROD-ID.
027500     MOVE PT-NAME (PRT-IX)   TO SH-PROD-NAME.
027600     MOVE STX-QTY-SOLD       TO SH-QTY-SOLD.
027700     MOVE PT-PRICE (PRT-IX)  TO SH-UNIT-PRICE.
027800     MOVE STX-DATE           TO SH-SALE-DATE.
027900     WRITE SALES-HIST-RECORD.
028000
028100     ADD 1 TO WS-SALES-ACCEPTED.
028200*________________________________________________________________
028300*BACK OUT THE SALE ID RESERVED FOR THIS TRANSACTION AND BUMP THE
028400*REJECTED COUNTER.  SALE IDs ON SALES-HISTORY STAY GAP-FREE
028500*BECAUSE OF THIS BACKOUT.
028600
028700 2900-LOG-REJECTED-SALE.
028800
028900     SUBTRACT 1 FROM WS-NEXT-SALE-ID.
029000     ADD 1 TO WS-SALES-REJECTED.
029100     MOVE "SALES-PROCESSING"  TO EL-STEP-NAME.
029200     MOVE STX-PROD-ID         TO EL-KEY-ID.
029300*________________________________________________________________
029400*WRITE ONE ERROR-LOG RECORD.  EL-MESSAGE IS MOVED BY THE CALLER
029500*BEFORE THIS PARAGRAPH IS PERFORMED.
029600
029700 2910-WRITE-ERROR-LINE.
029800
029900     WRITE ERROR-LOG-RECORD.
030000*-----------------------------------------------------------------
030100*REWRITE THE PRODUCT MASTER IN FULL FROM THE TABLE, NOW THAT
030200*EVERY SALE FOR THE NIGHT HAS BEEN POSTED IN MEMORY.  A MID-RUN
030300*ABEND BEFORE THIS PARAGRAPH LEAVES LAST NIGHT'S MASTER INTACT.
030400
030500 0300-WRITE-PRODUCT-MASTER.
030600
030700     CLOSE SALES-TRANS-FILE.
030800     CLOSE SALES-HIST-FILE.
030900     CLOSE ERROR-LOG-FILE.
031000
031100     OPEN OUTPUT PRODUCT-FILE.
031200     MOVE 1 TO PRT-IX.
031300     PERFORM 0310-WRITE-ONE-PRODUCT
031400             UNTIL PRT-IX > WS-PRODUCT-COUNT.
031500     CLOSE PRODUCT-FILE.
031600*________________________________________________________________
031700*WRITE ONE PRODUCT MASTER RECORD FROM THE TABLE AND ADVANCE THE
031800*INDEX.  THE ON-HAND FIELD WRITTEN HERE REFLECTS TONIGHT'S SALES.
031900
032000 0310-WRITE-ONE-PRODUCT.
032100
032200     MOVE PT-ID (PRT-IX)       TO PROD-ID.
032300     MOVE PT-NAME (PRT-IX)     TO PROD-NAME.
032400     MOVE PT-SUPPLIER (PRT-IX) TO PROD-SUPPLIER.
032500     MOVE PT-PRICE (PRT-IX)    TO PROD-PRICE.
032600     MOVE PT-QTY (PRT-IX)      TO PROD-QTY.
032700     WRITE PRODUCT-RECORD.
032800     SET PRT-IX UP BY 1.
032900*-----------------------------------------------------------------
033000*DROP ONE RUN-CONTROL RECORD SUMMARIZING TODAY'S ACCEPTED AND
033100*REJECTED COUNTS.  ANALYTICS-REPORT READS THIS FILE TOMORROW
033200*NIGHT AS PART OF ITS MONTHLY SUMMARY.
033300
033400 0400-WRITE-RUN-CONTROL.
033500
033600     MOVE WS-SALES-ACCEPTED TO WS-RUNCTL-ACCEPTED.
033700     MOVE WS-SALES-REJECTED TO WS-RUNCTL-REJECTED.
033800
033900     OPEN EXTEND RUN-CONTROL-FILE.
034000     WRITE RUN-CONTROL-RECORD FROM WS-RUNCTL-OUT.
034100     CLOSE RUN-CONTROL-FILE.
034200*-----------------------------------------------------------------
034300*TABLE-SEARCH LIBRARY PARAGRAPH, COPIED IN AT COMPILE TIME.
034400     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
