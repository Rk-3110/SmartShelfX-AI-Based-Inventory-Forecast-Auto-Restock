000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ANALYTICS-REPORT.
000300 AUTHOR. D. W. MASON.
000400 INSTALLATION. SMARTSHELF WAREHOUSE SYSTEMS.
000500 DATE-WRITTEN. 06/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - WAREHOUSE OPERATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*CHANGE LOG
001000*----------------------------------------------------------------
001100*DATE       PGMR  REQUEST    DESCRIPTION
001200*---------- ----  ---------  -----------------------------------
001300*06/03/1991 DWM   CR-0009    ORIGINAL FOURTH-STEP REPORT.  BUILDS
001400*                            THE MONTHLY SALES-VS-PURCHASES AND
001500*                            TOP-5-PRODUCT SECTIONS FROM SALES
001600*                            HISTORY AND RECEIVED PURCHASE ORDERS.
001700*01/22/1992 DWM   CR-0071    ADDED SUPPLIER PURCHASE COST SECTION.
001800*11/19/1992 RMB   CR-0114    ADDED RUN-SUMMARY SECTION, READ BACK
001900*                            FROM THE RUN-CONTROL FILE WRITTEN BY
002000*                            THE THREE TRANSACTION STEPS.
002100*07/11/1994 RMB   CR-0229    MONTHLY SECTION NOW SORTS SALES AND
002200*                            PURCHASES SEPARATELY AND MERGES THE
002300*                            TWO TABLES -- A MONTH WITH NO RECEIPT
002400*                            OR NO SALE NO LONGER DROPS OFF THE
002500*                            REPORT.
002600*08/25/1995 JFL   CR-0266    TOP-5 TABLE NOW MAINTAINED AS A
002700*                            RUNNING INSERT DURING THE CONTROL
002800*                            BREAK INSTEAD OF A FULL SORT OF EVERY
002900*                            DISTINCT PRODUCT.
003000*01/09/1998 JFL   Y2K-0003   CONFIRMED ALL MONTH KEYS CARRY A
003100*                            4-DIGIT CENTURY.  NO CHANGE REQUIRED.
003200*05/14/1999 KDW   CR-0340    NO CHANGE.  REVIEWED FOR Y2K SIGN-OFF
003300*02/11/2000 KDW   CR-0355    CONFIRMED PRINTER SYSOUT CLASS STILL
003400*                            CORRECT AFTER THE CONSOLE UPGRADE.
003500*                            NO CODE CHANGE.
003600*03/06/2002 JFL   CR-0390    ADDED COMMENTARY THROUGHOUT AT THE
003700*                            AUDIT GROUP'S REQUEST FOR A SOX
003800*                            WALKTHROUGH.  NO LOGIC WAS CHANGED.
003900*11/14/2003 JFL   CR-0402    CONFIRMED THE TOP5 AND MONTH TABLE
004000*                            SUBSCRIPTS CANNOT OVERRUN THEIR
004100*                            OCCURS LIMITS AT CURRENT VOLUMES.
004200*                            NO CODE CHANGE.
004300*----------------------------------------------------------------
004400*THIS IS THE FOURTH AND LAST OF THE FOUR NIGHTLY STEPS CALLED BY
004500*SMARTSHELF-NIGHTLY.  IT DOES NOT POST ANY TRANSACTIONS AND DOES
004600*NOT REWRITE ANY MASTER FILE -- IT ONLY READS WHAT THE OTHER THREE
004700*STEPS LEFT BEHIND AND PRINTS THE RESULT.  FOUR REPORT SECTIONS
004800*ARE PRODUCED IN SEQUENCE:
004900*    SECTION 1 - MONTHLY SALES REVENUE VS. PURCHASE COST
005000*    SECTION 2 - TOP 5 PRODUCTS BY REVENUE
005100*    SECTION 3 - SUPPLIER PURCHASE COSTS
005200*    SECTION 4 - RUN SUMMARY (ACCEPTED/REJECTED COUNTS BY STEP)
005300*SALES HISTORY AND RECEIVED PURCHASE ORDERS ARE EACH FLATTENED TO
005400*A FLAT WORK FILE AND SORTED WITH THE SYSTEM SORT RATHER THAN
005500*TABLE-SEARCHED, SINCE A FULL YEAR OF HISTORY CAN EXCEED A
005600*CONVENIENT TABLE SIZE.  RUN-CONTROL-FILE IS READ BACK, NOT
005700*WRITTEN, SINCE SALES-PROCESSING, PO-PROCESSING AND SUPPLIER-
005800*MAINTENANCE EACH APPENDED THEIR OWN RUN-CONTROL RECORD EARLIER
005900*IN TONIGHT'S CYCLE.
006000*----------------------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS NUMERIC-DIGITS IS "0" THRU "9"
006600     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
006700     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
006800*    UPSI-0 IS CARRIED FORWARD FROM THE NIGHTLY DRIVER'S RERUN
006900*    HOOK.  THIS STEP DOES NOT TEST IT -- A RERUN SIMPLY RE-READS
007000*    WHATEVER THE OTHER THREE STEPS LEFT ON FILE AT THAT TIME.
007100 INPUT-OUTPUT SECTION.
007200*----------------------------------------------------------------
007300*PRODUCT-FILE, PO-FILE AND SALES-HIST-FILE ARE READ ONLY HERE.
007400*RUN-CONTROL-FILE IS ALSO READ ONLY -- THIS STEP NEVER WRITES TO
007500*IT, UNLIKE THE THREE TRANSACTION STEPS.  SALES-RAW-FILE, PO-
007600*COST-RAW-FILE, SORT-WORK-FILE AND SORT-FILE ARE ALL WORK FILES
007700*PRIVATE TO THIS STEP, BUILT AND DISCARDED WITHIN THE RUN.
007800*----------------------------------------------------------------
007900 FILE-CONTROL.
008000     COPY "SLPROD.CBL".
008100     COPY "SLPOMST.CBL".
008200     COPY "SLSHIST.CBL".
008300     COPY "SLRUNCTL.CBL".
008400     SELECT PRINTER-FILE
008500            ASSIGN TO "ANALRPT"
008600            ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT SALES-RAW-FILE
008800            ASSIGN TO "SALRAW"
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS WS-SALES-RAW-STATUS.
009100     SELECT PO-COST-RAW-FILE
009200            ASSIGN TO "POCSTRAW"
009300            ORGANIZATION IS SEQUENTIAL
009400            FILE STATUS IS WS-PO-RAW-STATUS.
009500     SELECT SORT-WORK-FILE
009600            ASSIGN TO "SORTWRK"
009700            ORGANIZATION IS SEQUENTIAL
009800            FILE STATUS IS WS-SORT-WORK-STATUS.
009900*    SORT-FILE IS THE SYSTEM SORT'S OWN WORK FILE, REUSED BY ALL
010000*    FOUR SORT VERBS IN THIS PROGRAM -- ONE AT A TIME, NEVER TWO
010100*    SORTS CONCURRENTLY.
010200     SELECT SORT-FILE
010300            ASSIGN TO "SORTFL".
010400 DATA DIVISION.
010500 FILE SECTION.
010600*    PRODUCT, PO AND SALES-HISTORY MASTER RECORD LAYOUTS, THE SAME
010700*    COPYBOOKS USED BY THE THREE TRANSACTION STEPS.
010800     COPY "FDPROD.CBL".
010900     COPY "FDPOMST.CBL".
011000     COPY "FDSHIST.CBL".
011100*    RUN-CONTROL RECORD LAYOUT, WRITTEN BY THE THREE TRANSACTION
011200*    STEPS AND READ BACK HERE FOR SECTION 4.
011300     COPY "FDRUNCTL.CBL".
011400*    ONE 132-COLUMN PRINT LINE.
011500     FD  PRINTER-FILE
011600         LABEL RECORDS ARE OMITTED.
011700     01  PRINTER-RECORD             PIC X(132).
011800*----------------------------------------------------------------
011900*RAW WORK FILES -- ONE FLAT MONTH-KEY/NAME/AMOUNT TRIPLET PER
012000*SALE OR RECEIPT, BUILT ONCE AND THEN SORTED TWO DIFFERENT WAYS
012100*BELOW INSTEAD OF RE-READING THE MASTER FILES A SECOND TIME.
012200*----------------------------------------------------------------
012300     FD  SALES-RAW-FILE
012400         LABEL RECORDS ARE STANDARD.
012500     01  SALES-RAW-RECORD.
012600         05  SRW-MONTH-KEY          PIC 9(06).
012700         05  SRW-PROD-NAME          PIC X(30).
012800         05  SRW-REVENUE            PIC S9(09)V99.
012900         05  FILLER                 PIC X(01).
013000     FD  PO-COST-RAW-FILE
013100         LABEL RECORDS ARE STANDARD.
013200     01  PO-COST-RAW-RECORD.
013300         05  PCR-MONTH-KEY          PIC 9(06).
013400         05  PCR-SUPPLIER-NAME      PIC X(30).
013500         05  PCR-COST               PIC S9(09)V99.
013600         05  FILLER                 PIC X(01).
013700*    SORT-WORK-FILE HOLDS WHICHEVER OF THE TWO RAW FILES WAS JUST
013800*    SORTED -- ITS LAYOUT IS GENERIC (NUMERIC KEY / ALPHA KEY /
013900*    AMOUNT) SO ONE COPY OF 1210-READ-SORT-WORK SERVES ALL FOUR
014000*    CONTROL BREAKS IN THIS PROGRAM.
014100     FD  SORT-WORK-FILE
014200         LABEL RECORDS ARE STANDARD.
014300     01  SORT-WORK-RECORD.
014400         05  SWK-KEY-NUM            PIC 9(06).
014500         05  SWK-KEY-ALPHA          PIC X(30).
014600         05  SWK-AMOUNT             PIC S9(09)V99.
014700         05  FILLER                 PIC X(01).
014800*    SORT-REC IS THE SAME LAYOUT AS SORT-WORK-RECORD, USED ONLY BY
014900*    THE SORT VERB ITSELF; SORT-WORK-RECORD IS WHAT THE PROGRAM
015000*    ACTUALLY READS AFTER THE SORT GIVES TO SORT-WORK-FILE.
015100     SD  SORT-FILE.
015200     01  SORT-REC.
015300         05  SRT-KEY-NUM            PIC 9(06).
015400         05  SRT-KEY-ALPHA          PIC X(30).
015500         05  SRT-AMOUNT             PIC S9(09)V99.
015600         05  FILLER                 PIC X(01).
015700 WORKING-STORAGE SECTION.
015800*----------------------------------------------------------------
015900*FILE STATUS FIELDS, ONE PER SELECT ABOVE THAT CARRIES A FILE
016000*STATUS CLAUSE.  SORT-FILE ITSELF HAS NONE -- THE SORT VERB
016100*REPORTS ITS OWN COMPLETION.
016200*----------------------------------------------------------------
016300     01  WS-PRODUCT-STATUS          PIC X(02) VALUE SPACES.
016400     01  WS-PO-STATUS               PIC X(02) VALUE SPACES.
016500     01  WS-SALES-HIST-STATUS       PIC X(02) VALUE SPACES.
016600     01  WS-RUN-CONTROL-STATUS      PIC X(02) VALUE SPACES.
016700     01  WS-SALES-RAW-STATUS        PIC X(02) VALUE SPACES.
016800     01  WS-PO-RAW-STATUS           PIC X(02) VALUE SPACES.
016900     01  WS-SORT-WORK-STATUS        PIC X(02) VALUE SPACES.
017000*    PRODUCT TABLE LOADED ONCE AT THE TOP OF THE RUN SO 0320-
017100*    WRITE-ONE-PURCH-RAW CAN LOOK UP EACH RECEIVED PO'S SELLING
017200*    PRICE AND SUPPLIER WITHOUT RE-READING PRODUCT-FILE.
017300     COPY "WSPROD.CBL".
017400*----------------------------------------------------------------
017500*SWITCHES AND WORK FIELDS.
017600*----------------------------------------------------------------
017700     01  WS-SWITCHES.
017800         05  W-FOUND-PRODUCT-RECORD PIC X(01) VALUE "N".
017900             88  FOUND-PRODUCT-RECORD  VALUE "Y".
018000         05  WS-EOF-SALES-HIST      PIC X(01) VALUE "N".
018100             88  EOF-SALES-HIST        VALUE "Y".
018200         05  WS-EOF-PO-MASTER       PIC X(01) VALUE "N".
018300             88  EOF-PO-MASTER         VALUE "Y".
018400         05  WS-EOF-SORT-WORK       PIC X(01) VALUE "N".
018500             88  EOF-SORT-WORK         VALUE "Y".
018600         05  WS-EOF-RUN-CONTROL     PIC X(01) VALUE "N".
018700             88  EOF-RUN-CONTROL       VALUE "Y".
018800     01  WS-SWITCHES-R REDEFINES WS-SWITCHES.
018900         05  FILLER                 PIC X(05).
019000*    SEARCH ARGUMENT FOR PL-LOOK-FOR-PRODUCT-RECORD.CBL, LOADED
019100*    FROM PO-PROD-ID BEFORE EACH CALL IN 0320-WRITE-ONE-PURCH-RAW.
019200     77  LK-PRODUCT-ID              PIC 9(06) COMP.
019300*----------------------------------------------------------------
019400*TITLE LINE, PRINTED AT THE TOP OF THE REPORT.
019500*----------------------------------------------------------------
019600     01  WS-REPORT-TITLE.
019700         05  FILLER                 PIC X(20) VALUE
019800                                     "SMARTSHELF ANALYTICS".
019900         05  FILLER                 PIC X(15) VALUE
020000                                     " REPORT - PAGE ".
020100         05  WS-TITLE-PAGE          PIC Z(03)9.
020200         05  FILLER                 PIC X(93) VALUE SPACES.
020300     01  WS-REPORT-TITLE-R REDEFINES WS-REPORT-TITLE.
020400         05  WS-TITLE-TEXT          PIC X(39).
020500         05  FILLER                 PIC X(93).
020600*----------------------------------------------------------------
020700*MONTH KEY BROKEN OUT CCYY/MM FOR THE OPERATOR TRACE MESSAGES.
020800*----------------------------------------------------------------
020900     01  WS-MONTH-KEY-WORK          PIC 9(06) VALUE ZERO.
021000     01  WS-MONTH-KEY-WORK-R REDEFINES WS-MONTH-KEY-WORK.
021100         05  WS-MONTH-CCYY          PIC 9(04).
021200         05  WS-MONTH-MM            PIC 9(02).
021300*----------------------------------------------------------------
021400*MONTHLY SALES AND PURCHASE TABLES -- BUILT SEPARATELY FROM THE
021500*TWO SORTED RAW FILES, THEN MERGED INTO MONTH-TABLE BELOW.
021600*----------------------------------------------------------------
021700     01  SALES-MONTH-TABLE.
021800         05  SMO-ENTRY OCCURS 200 TIMES INDEXED BY SMO-IX.
021900             10  SMO-KEY            PIC 9(06).
022000             10  SMO-REV            PIC S9(09)V99.
022100             10  FILLER             PIC X(01).
022200*    COUNT OF ENTRIES ACTUALLY LOADED INTO SALES-MONTH-TABLE.
022300     77  WS-SALES-MONTH-COUNT       PIC 9(04) COMP VALUE ZERO.
022400     01  PURCH-MONTH-TABLE.
022500         05  PMO-ENTRY OCCURS 200 TIMES INDEXED BY PMO-IX.
022600             10  PMO-KEY            PIC 9(06).
022700             10  PMO-COST           PIC S9(09)V99.
022800             10  FILLER             PIC X(01).
022900*    COUNT OF ENTRIES ACTUALLY LOADED INTO PURCH-MONTH-TABLE.
023000     77  WS-PURCH-MONTH-COUNT       PIC 9(04) COMP VALUE ZERO.
023100*    MONTH-TABLE HOLDS THE MERGED RESULT OF SALES-MONTH-TABLE AND
023200*    PURCH-MONTH-TABLE -- SEE 1500-MERGE-MONTH-TABLES.  IT IS
023300*    SIZED AT 400 ENTRIES, TWICE EITHER INPUT TABLE, SINCE A MONTH
023400*    SHOWING ON ONLY ONE SIDE STILL CONSUMES AN ENTRY HERE.
023500     01  MONTH-TABLE.
023600         05  MO-ENTRY OCCURS 400 TIMES INDEXED BY MO-IX.
023700             10  MO-KEY             PIC 9(06).
023800             10  MO-REV             PIC S9(09)V99.
023900             10  MO-COST            PIC S9(09)V99.
024000             10  FILLER             PIC X(01).
024100*    COUNT OF ENTRIES ACTUALLY LOADED INTO MONTH-TABLE.
024200     77  WS-MONTH-COUNT             PIC 9(04) COMP VALUE ZERO.
024300*----------------------------------------------------------------
024400*TOP-5 TABLE -- HELD SORTED DESCENDING BY REVENUE, MAINTAINED BY
024500*A RUNNING INSERT AS THE PRODUCT-NAME CONTROL BREAK COMPLETES
024600*EACH GROUP (SEE 2220-INSERT-TOP5).
024700*----------------------------------------------------------------
024800     01  TOP5-TABLE.
024900         05  T5-ENTRY OCCURS 5 TIMES.
025000             10  T5-NAME            PIC X(30).
025100             10  T5-REV             PIC S9(09)V99.
025200             10  FILLER             PIC X(01).
025300*    NUMBER OF SLOTS OF TOP5-TABLE CURRENTLY IN USE, 0 THRU 5.
025400     77  WS-TOP5-COUNT              PIC 9(01) COMP VALUE ZERO.
025500*    PRINT-LOOP SUBSCRIPT FOR 2310-PRINT-ONE-TOP5.
025600     77  WS-T5-PRT-IX               PIC 9(01) COMP VALUE ZERO.
025700*    INSERT POSITION COMPUTED BY 2220-INSERT-TOP5; ZERO MEANS THE
025800*    COMPLETED PRODUCT DID NOT MAKE THE TOP FIVE.
025900     77  WS-INS-IX                  PIC 9(02) COMP VALUE ZERO.
026000*    WORK SUBSCRIPT FOR THE DOWN-SHIFT IN 2230-SHIFT-TOP5-DOWN.
026100     77  WS-SHIFT-IX2               PIC 9(02) COMP VALUE ZERO.
026200*----------------------------------------------------------------
026300*CONTROL-BREAK ACCUMULATORS AND HOLD AREAS, ONE SET PER SORT
026400*PASS.  MONEY FIELDS STAY ZONED DISPLAY, NOT COMP, AS IN EVERY
026500*OTHER STEP OF THIS SYSTEM.
026600*----------------------------------------------------------------
026700*    REPORT-WIDE TOTAL LINE ACCUMULATORS FOR SECTION 1.
026800     77  WS-GRAND-SALES-REV         PIC S9(09)V99 VALUE ZERO.
026900     77  WS-GRAND-PURCH-COST        PIC S9(09)V99 VALUE ZERO.
027000*    RUNNING TOTALS FOR THE MONTH CURRENTLY BEING ACCUMULATED IN
027100*    1200-ACCUM-SALES-MONTHS / 1400-ACCUM-PURCH-MONTHS.
027200     77  WS-MONTH-RUN-REV           PIC S9(09)V99 VALUE ZERO.
027300     77  WS-MONTH-RUN-COST          PIC S9(09)V99 VALUE ZERO.
027400*    RUNNING REVENUE TOTAL FOR THE PRODUCT CURRENTLY BEING
027500*    ACCUMULATED IN 2200-ACCUM-TOP5.
027600     77  WS-PROD-RUN-REV            PIC S9(09)V99 VALUE ZERO.
027700*    RUNNING COST TOTAL FOR THE SUPPLIER CURRENTLY BEING
027800*    ACCUMULATED IN 3200-PRINT-SUPPLIER-SECTION.
027900     77  WS-SUPPLIER-RUN-COST       PIC S9(09)V99 VALUE ZERO.
028000*    CONTROL-BREAK HOLD AREAS -- THE KEY OR NAME OF THE GROUP
028100*    CURRENTLY BEING ACCUMULATED, COMPARED AGAINST EACH NEW SORTED
028200*    RECORD TO DETECT WHEN THE GROUP HAS ENDED.
028300     77  WS-HOLD-MONTH-KEY          PIC 9(06) VALUE ZERO.
028400     77  WS-HOLD-PROD-NAME          PIC X(30) VALUE SPACES.
028500     77  WS-HOLD-SUPPLIER-NAME      PIC X(30) VALUE SPACES.
028600*----------------------------------------------------------------
028700*PRINT LINES -- ONE GROUP PER HEADING OR DETAIL LAYOUT, ALL 132
028800*COLUMNS WIDE TO MATCH PRINTER-RECORD.
028900*----------------------------------------------------------------
029000*    ONE HEADING LINE, TEXT SUPPLIED BY EACH SECTION DRIVER.
029100     01  RPT-SECTION-HEADING.
029200         05  RSH-TEXT               PIC X(40).
029300         05  FILLER                 PIC X(92) VALUE SPACES.
029400*    SECTION 1 COLUMN HEADINGS.
029500     01  RPT-MONTH-COL-HEADING.
029600         05  FILLER                 PIC X(08) VALUE "MONTH   ".
029700         05  FILLER                 PIC X(05) VALUE SPACES.
029800         05  FILLER                 PIC X(13) VALUE
029900                                     "SALES REVENUE".
030000         05  FILLER                 PIC X(05) VALUE SPACES.
030100         05  FILLER                 PIC X(13) VALUE
030200                                     "PURCHASE COST".
030300         05  FILLER                 PIC X(88) VALUE SPACES.
030400*    SECTION 1 DETAIL LINE, ONE PER MONTH-TABLE ENTRY.
030500     01  RPT-MONTH-DETAIL.
030600         05  RMD-MONTH              PIC 9(06).
030700         05  FILLER                 PIC X(07) VALUE SPACES.
030800         05  RMD-SALES-REV          PIC ZZZ,ZZZ,ZZ9.99.
030900         05  FILLER                 PIC X(03) VALUE SPACES.
031000         05  RMD-PURCH-COST         PIC ZZZ,ZZZ,ZZ9.99.
031100         05  FILLER                 PIC X(88) VALUE SPACES.
031200*    SECTION 1 GRAND TOTAL LINE.
031300     01  RPT-MONTH-TOTAL-LINE.
031400         05  FILLER                 PIC X(06) VALUE "TOTAL ".
031500         05  FILLER                 PIC X(07) VALUE SPACES.
031600         05  RMT-SALES-REV          PIC ZZZ,ZZZ,ZZ9.99.
031700         05  FILLER                 PIC X(03) VALUE SPACES.
031800         05  RMT-PURCH-COST         PIC ZZZ,ZZZ,ZZ9.99.
031900         05  FILLER                 PIC X(88) VALUE SPACES.
032000*    SECTION 2 COLUMN HEADINGS.
032100     01  RPT-TOP5-COL-HEADING.
032200         05  FILLER                 PIC X(30) VALUE
032300                                     "PRODUCT NAME".
032400         05  FILLER                 PIC X(05) VALUE SPACES.
032500         05  FILLER                 PIC X(13) VALUE "REVENUE".
032600         05  FILLER                 PIC X(84) VALUE SPACES.
032700*    SECTION 2 DETAIL LINE, ONE PER TOP5-TABLE SLOT.
032800     01  RPT-TOP5-DETAIL.
032900         05  RTD-PROD-NAME          PIC X(30).
033000         05  FILLER                 PIC X(05) VALUE SPACES.
033100         05  RTD-REVENUE            PIC ZZZ,ZZZ,ZZ9.99.
033200         05  FILLER                 PIC X(83) VALUE SPACES.
033300*    SECTION 3 COLUMN HEADINGS.
033400     01  RPT-SUPPLIER-COL-HEADING.
033500         05  FILLER                 PIC X(30) VALUE
033600                                     "SUPPLIER NAME".
033700         05  FILLER                 PIC X(05) VALUE SPACES.
033800         05  FILLER                 PIC X(13) VALUE "TOTAL COST".
033900         05  FILLER                 PIC X(84) VALUE SPACES.
034000*    SECTION 3 DETAIL LINE, ONE PER DISTINCT SUPPLIER.
034100     01  RPT-SUPPLIER-DETAIL.
034200         05  RSD-SUP-NAME           PIC X(30).
034300         05  FILLER                 PIC X(05) VALUE SPACES.
034400         05  RSD-TOTAL-COST         PIC ZZZ,ZZZ,ZZ9.99.
034500         05  FILLER                 PIC X(83) VALUE SPACES.
034600*    SECTION 4 DETAIL LINE, ONE PER RUN-CONTROL-FILE RECORD READ.
034700     01  RPT-SUMMARY-LINE.
034800         05  RSL-TEXT               PIC X(30).
034900         05  RSL-ACCEPTED           PIC ZZZ,ZZ9.
035000         05  FILLER                 PIC X(03) VALUE SPACES.
035100         05  FILLER                 PIC X(10) VALUE "REJECTED: ".
035200         05  RSL-REJECTED           PIC ZZZ,ZZ9.
035300         05  FILLER                 PIC X(75) VALUE SPACES.
035400*----------------------------------------------------------------
035500*MAINLINE.  DRIVES THE FOUR REPORT SECTIONS IN ORDER.  SECTION 1
035600*AND 2 BOTH NEED THE SALES-RAW WORK FILE, AND SECTION 1 AND 3
035700*BOTH NEED THE PO-COST-RAW WORK FILE, SO BOTH ARE BUILT ONCE UP
035800*FRONT RATHER THAN INSIDE EACH SECTION'S OWN PARAGRAPH.
035900*----------------------------------------------------------------
036000 PROCEDURE DIVISION.
036100 0000-MAIN.
036200*    TITLE LINE PRINTS ONCE AT THE TOP OF PAGE 1.  THIS PROGRAM
036300*    DOES NOT PAGE-BREAK OR RE-PRINT THE TITLE -- THE WHOLE REPORT
036400*    IS ONE CONTINUOUS LISTING FOR THE OVERNIGHT OPERATOR TO FILE.
036500     OPEN OUTPUT PRINTER-FILE.
036600     MOVE 1 TO WS-TITLE-PAGE.
036700     MOVE WS-REPORT-TITLE TO PRINTER-RECORD.
036800     WRITE PRINTER-RECORD.
036900     MOVE SPACES TO PRINTER-RECORD.
037000     WRITE PRINTER-RECORD.
037100
037200*    BUILD THE WORK FILES ONCE, THEN PRINT ALL FOUR SECTIONS.
037300     PERFORM 0100-LOAD-PRODUCT-TABLE.
037400     PERFORM 0200-BUILD-SALES-RAW.
037500     PERFORM 0300-BUILD-PURCH-RAW.
037600     PERFORM 1000-BUILD-MONTHLY-SECTION.
037700     PERFORM 2000-BUILD-TOP5-SECTION.
037800     PERFORM 3000-BUILD-SUPPLIER-SECTION.
037900     PERFORM 4000-BUILD-SUMMARY-SECTION.
038000
038100     CLOSE PRINTER-FILE.
038200*    THIS IS THE LAST OF THE FOUR NIGHTLY STEPS -- THE OVERNIGHT
038300*    OPERATOR CHECKS THIS MESSAGE TO CONFIRM THE WHOLE CYCLE RAN.
038400     DISPLAY "ANALYTICS-REPORT COMPLETE".
038500     STOP RUN.
038600*----------------------------------------------------------------
038700*LOADS THE PRODUCT MASTER INTO PT-TABLE (COPY WSPROD.CBL) SO
038800*0320-WRITE-ONE-PURCH-RAW CAN FIND THE SELLING PRICE AND SUPPLIER
038900*FOR A RECEIVED PO WITHOUT A SECOND PASS OF PRODUCT-FILE.
039000 0100-LOAD-PRODUCT-TABLE.
039100
039200     MOVE ZERO TO WS-PRODUCT-COUNT.
039300     OPEN INPUT PRODUCT-FILE.
039400     IF WS-PRODUCT-STATUS NOT = "00"
039500         DISPLAY "ANALYTICS-REPORT - CANNOT OPEN PRODMSTR "
039600                 WS-PRODUCT-STATUS
039700         STOP RUN.
039800
039900     PERFORM 0110-READ-PRODUCT-RECORD.
040000     PERFORM 0120-LOAD-ONE-PRODUCT
040100             UNTIL WS-PRODUCT-STATUS = "10".
040200     CLOSE PRODUCT-FILE.
040300*----------------------------------------------------------------
040400*"10" HERE IS A TABLE-LOAD-LOOP END-OF-FILE SENTINEL, NOT A TRUE
040500*VSAM/SEQUENTIAL FILE STATUS VALUE -- IT JUST GIVES 0100 A UNIQUE
040600*FLAG DISTINCT FROM THE REAL "00"/"23" STATUS CODES.
040700 0110-READ-PRODUCT-RECORD.
040800
040900     READ PRODUCT-FILE
041000         AT END MOVE "10" TO WS-PRODUCT-STATUS.
041100*----------------------------------------------------------------
041200*LOADS ONE PRODUCT MASTER RECORD INTO THE NEXT PT-TABLE SLOT.
041300 0120-LOAD-ONE-PRODUCT.
041400
041500     ADD 1 TO WS-PRODUCT-COUNT.
041600     MOVE PROD-ID       TO PT-ID (WS-PRODUCT-COUNT).
041700     MOVE PROD-NAME     TO PT-NAME (WS-PRODUCT-COUNT).
041800     MOVE PROD-SUPPLIER TO PT-SUPPLIER (WS-PRODUCT-COUNT).
041900     MOVE PROD-PRICE    TO PT-PRICE (WS-PRODUCT-COUNT).
042000     MOVE PROD-QTY      TO PT-QTY (WS-PRODUCT-COUNT).
042100     PERFORM 0110-READ-PRODUCT-RECORD.
042200*----------------------------------------------------------------
042300
042400 0200-BUILD-SALES-RAW.
042500*    FLATTENS SALES HISTORY INTO MONTH-KEY/PRODUCT-NAME/REVENUE
042600*    TRIPLETS SO THE SAME RAW FILE CAN BE SORTED TWO WAYS BELOW,
042700*    ONCE BY MONTH FOR SECTION 1 AND ONCE BY NAME FOR SECTION 2.
042800
042900     OPEN INPUT SALES-HIST-FILE.
043000     OPEN OUTPUT SALES-RAW-FILE.
043100     PERFORM 0210-READ-SALES-HIST-RECORD.
043200     PERFORM 0220-WRITE-ONE-SALES-RAW
043300             UNTIL EOF-SALES-HIST.
043400     CLOSE SALES-HIST-FILE.
043500     CLOSE SALES-RAW-FILE.
043600*----------------------------------------------------------------
043700
043800*READS ONE SALES-HISTORY RECORD, WRITTEN EARLIER TONIGHT BY
043900*SALES-PROCESSING'S 2500-POST-ACCEPTED-SALE.
044000 0210-READ-SALES-HIST-RECORD.
044100
044200     READ SALES-HIST-FILE
044300         AT END MOVE "Y" TO WS-EOF-SALES-HIST.
044400*----------------------------------------------------------------
044500*REVENUE IS RECOMPUTED HERE RATHER THAN CARRIED ON THE HISTORY
044600*RECORD, SINCE SALES-HIST-FILE CARRIES PRICE AND QUANTITY
044700*SEPARATELY (SEE SPEC FOR CARRYING PRICE/NAME AS OF SALE TIME).
044800 0220-WRITE-ONE-SALES-RAW.
044900
045000     MOVE SHD-SALE-YYYYMM TO SRW-MONTH-KEY.
045100     MOVE SH-PROD-NAME    TO SRW-PROD-NAME.
045200     COMPUTE SRW-REVENUE ROUNDED =
045300             SH-UNIT-PRICE * SH-QTY-SOLD.
045400     WRITE SALES-RAW-RECORD.
045500     PERFORM 0210-READ-SALES-HIST-RECORD.
045600*----------------------------------------------------------------
045700
045800 0300-BUILD-PURCH-RAW.
045900*    FLATTENS RECEIVED PURCHASE ORDERS INTO MONTH-KEY/SUPPLIER-
046000*    NAME/COST TRIPLETS, SORTED TWO WAYS BELOW THE SAME WAY AS
046100*    THE SALES RAW FILE ABOVE.  ORDERS STILL PENDING, APPROVED
046200*    OR ORDERED CARRY NO ACTUAL COST YET AND ARE SKIPPED.
046300
046400     OPEN INPUT PO-FILE.
046500     OPEN OUTPUT PO-COST-RAW-FILE.
046600     PERFORM 0310-READ-PO-RECORD.
046700     PERFORM 0320-WRITE-ONE-PURCH-RAW
046800             UNTIL EOF-PO-MASTER.
046900     CLOSE PO-FILE.
047000     CLOSE PO-COST-RAW-FILE.
047100*----------------------------------------------------------------
047200
047300*READS ONE PURCHASE ORDER MASTER RECORD.
047400 0310-READ-PO-RECORD.
047500
047600     READ PO-FILE
047700         AT END MOVE "Y" TO WS-EOF-PO-MASTER.
047800*----------------------------------------------------------------
047900*ONLY A RECEIVED PO CONTRIBUTES TO SUPPLIER PURCHASE COST --
048000*PENDING, APPROVED AND ORDERED STATUSES HAVE NO ACTUAL COST YET.
048100*COST IS THE PRODUCT'S SELLING PRICE TIMES THE PO QUANTITY, THE
048200*SAME PRICING SOURCE PO-PROCESSING USED WHEN IT CREATED THE PO.
048300 0320-WRITE-ONE-PURCH-RAW.
048400
048500     IF PO-RECEIVED
048600         MOVE PO-PROD-ID TO LK-PRODUCT-ID
048700         PERFORM LOOK-FOR-PRODUCT-RECORD
048800         IF FOUND-PRODUCT-RECORD
048900             MOVE POD-CREATED-YYYYMM    TO PCR-MONTH-KEY
049000             MOVE PT-SUPPLIER (PRT-IX)  TO PCR-SUPPLIER-NAME
049100             COMPUTE PCR-COST ROUNDED =
049200                     PT-PRICE (PRT-IX) * PO-QTY
049300             WRITE PO-COST-RAW-RECORD.
049400
049500     PERFORM 0310-READ-PO-RECORD.
049600*----------------------------------------------------------------
049700
049800*----------------------------------------------------------------
049900*SECTION 1 DRIVER -- SORTS SALES-RAW AND PO-COST-RAW EACH BY
050000*MONTH KEY, ACCUMULATES A PER-MONTH TOTAL OFF EACH SORTED FILE,
050100*MERGES THE TWO MONTH TABLES TOGETHER AND PRINTS THE RESULT.
050200*----------------------------------------------------------------
050300 1000-BUILD-MONTHLY-SECTION.
050400
050500     PERFORM 1100-SORT-SALES-BY-MONTH.
050600     PERFORM 1200-ACCUM-SALES-MONTHS.
050700     PERFORM 1300-SORT-PURCH-BY-MONTH.
050800     PERFORM 1400-ACCUM-PURCH-MONTHS.
050900     PERFORM 1500-MERGE-MONTH-TABLES.
051000     PERFORM 1600-PRINT-MONTHLY-SECTION.
051100*----------------------------------------------------------------
051200
051300*SORTS SALES-RAW-FILE ASCENDING BY MONTH KEY INTO SORT-WORK-FILE.
051400*THE SAME SORT-REC LAYOUT SERVES BOTH THE NUMERIC MONTH-KEY SORTS
051500*AND THE ALPHA PRODUCT/SUPPLIER-NAME SORTS USED LATER ON.
051600 1100-SORT-SALES-BY-MONTH.
051700
051800     SORT SORT-FILE
051900         ON ASCENDING KEY SRT-KEY-NUM
052000         USING SALES-RAW-FILE
052100         GIVING SORT-WORK-FILE.
052200*----------------------------------------------------------------
052300*CONTROL-BREAK READ OF THE SORTED SALES WORK FILE, ACCUMULATING
052400*ONE REVENUE TOTAL PER DISTINCT MONTH KEY INTO SALES-MONTH-TABLE.
052500 1200-ACCUM-SALES-MONTHS.
052600
052700     MOVE ZERO TO WS-SALES-MONTH-COUNT.
052800     MOVE "N" TO WS-EOF-SORT-WORK.
052900     OPEN INPUT SORT-WORK-FILE.
053000     PERFORM 1210-READ-SORT-WORK.
053100     IF NOT EOF-SORT-WORK
053200         MOVE SWK-KEY-NUM TO WS-HOLD-MONTH-KEY
053300         MOVE ZERO TO WS-MONTH-RUN-REV
053400         PERFORM 1220-ACCUM-ONE-SALES-MONTH
053500                 UNTIL EOF-SORT-WORK.
053600
053700     CLOSE SORT-WORK-FILE.
053800*----------------------------------------------------------------
053900
054000*SHARED READ PARAGRAPH FOR SORT-WORK-FILE -- REUSED BY ALL FOUR
054100*CONTROL BREAKS IN THIS PROGRAM THAT READ A SORTED WORK FILE.
054200 1210-READ-SORT-WORK.
054300
054400     READ SORT-WORK-FILE
054500         AT END MOVE "Y" TO WS-EOF-SORT-WORK.
054600*----------------------------------------------------------------
054700*MONTH-KEY CONTROL BREAK.  A CHANGED KEY FLUSHES THE PRIOR
054800*MONTH'S TOTAL BEFORE STARTING THE NEW ONE; END OF FILE FLUSHES
054900*THE LAST MONTH ON HAND.
055000 1220-ACCUM-ONE-SALES-MONTH.
055100
055200     IF SWK-KEY-NUM NOT = WS-HOLD-MONTH-KEY
055300         PERFORM 1230-FLUSH-SALES-MONTH
055400         MOVE SWK-KEY-NUM TO WS-HOLD-MONTH-KEY
055500         MOVE ZERO TO WS-MONTH-RUN-REV.
055600
055700     ADD SWK-AMOUNT TO WS-MONTH-RUN-REV.
055800     PERFORM 1210-READ-SORT-WORK.
055900     IF EOF-SORT-WORK
056000         PERFORM 1230-FLUSH-SALES-MONTH.
056100*----------------------------------------------------------------
056200
056300*APPENDS ONE COMPLETED MONTH'S SALES TOTAL TO SALES-MONTH-TABLE.
056400 1230-FLUSH-SALES-MONTH.
056500
056600     ADD 1 TO WS-SALES-MONTH-COUNT.
056700     MOVE WS-HOLD-MONTH-KEY TO SMO-KEY (WS-SALES-MONTH-COUNT).
056800     MOVE WS-MONTH-RUN-REV  TO SMO-REV (WS-SALES-MONTH-COUNT).
056900*----------------------------------------------------------------
057000*SORTS PO-COST-RAW-FILE ASCENDING BY MONTH KEY, MIRRORING 1100.
057100 1300-SORT-PURCH-BY-MONTH.
057200
057300     SORT SORT-FILE
057400         ON ASCENDING KEY SRT-KEY-NUM
057500         USING PO-COST-RAW-FILE
057600         GIVING SORT-WORK-FILE.
057700*----------------------------------------------------------------
057800*SAME CONTROL-BREAK PATTERN AS 1200, ACCUMULATING PURCHASE COST
057900*INTO PURCH-MONTH-TABLE INSTEAD OF SALES REVENUE.
058000 1400-ACCUM-PURCH-MONTHS.
058100
058200     MOVE ZERO TO WS-PURCH-MONTH-COUNT.
058300     MOVE "N" TO WS-EOF-SORT-WORK.
058400     OPEN INPUT SORT-WORK-FILE.
058500     PERFORM 1210-READ-SORT-WORK.
058600     IF NOT EOF-SORT-WORK
058700         MOVE SWK-KEY-NUM TO WS-HOLD-MONTH-KEY
058800         MOVE ZERO TO WS-MONTH-RUN-COST
058900         PERFORM 1420-ACCUM-ONE-PURCH-MONTH
059000                 UNTIL EOF-SORT-WORK.
059100
059200     CLOSE SORT-WORK-FILE.
059300*----------------------------------------------------------------
059400
059500*MONTH-KEY CONTROL BREAK FOR PURCHASE COST, MIRRORING 1220.
059600 1420-ACCUM-ONE-PURCH-MONTH.
059700
059800     IF SWK-KEY-NUM NOT = WS-HOLD-MONTH-KEY
059900         PERFORM 1430-FLUSH-PURCH-MONTH
060000         MOVE SWK-KEY-NUM TO WS-HOLD-MONTH-KEY
060100         MOVE ZERO TO WS-MONTH-RUN-COST.
060200
060300     ADD SWK-AMOUNT TO WS-MONTH-RUN-COST.
060400     PERFORM 1210-READ-SORT-WORK.
060500     IF EOF-SORT-WORK
060600         PERFORM 1430-FLUSH-PURCH-MONTH.
060700*----------------------------------------------------------------
060800
060900*APPENDS ONE COMPLETED MONTH'S PURCHASE COST TO PURCH-MONTH-TABLE.
061000 1430-FLUSH-PURCH-MONTH.
061100
061200     ADD 1 TO WS-PURCH-MONTH-COUNT.
061300     MOVE WS-HOLD-MONTH-KEY TO PMO-KEY (WS-PURCH-MONTH-COUNT).
061400     MOVE WS-MONTH-RUN-COST TO PMO-COST (WS-PURCH-MONTH-COUNT).
061500*----------------------------------------------------------------
061600
061700 1500-MERGE-MONTH-TABLES.
061800*    TWO-POINTER MERGE OF THE ASCENDING SALES-MONTH AND PURCH-
061900*    MONTH TABLES INTO ONE MONTH-TABLE COVERING EVERY MONTH THAT
062000*    APPEARS ON EITHER SIDE.  A MONTH MISSING FROM ONE SIDE IS
062100*    ZERO-FILLED RATHER THAN DROPPED.
062200
062300     SET SMO-IX TO 1.
062400     SET PMO-IX TO 1.
062500     MOVE ZERO TO WS-MONTH-COUNT.
062600     PERFORM 1510-MERGE-ONE-MONTH
062700             UNTIL SMO-IX > WS-SALES-MONTH-COUNT
062800                AND PMO-IX > WS-PURCH-MONTH-COUNT.
062900*----------------------------------------------------------------
063000
063100 1510-MERGE-ONE-MONTH.
063200
063300     IF SMO-IX > WS-SALES-MONTH-COUNT
063400         PERFORM 1520-TAKE-PURCH-ONLY
063500         GO TO 1510-EXIT.
063600
063700     IF PMO-IX > WS-PURCH-MONTH-COUNT
063800         PERFORM 1530-TAKE-SALES-ONLY
063900         GO TO 1510-EXIT.
064000
064100     IF SMO-KEY (SMO-IX) = PMO-KEY (PMO-IX)
064200         PERFORM 1540-TAKE-BOTH
064300         GO TO 1510-EXIT.
064400
064500     IF SMO-KEY (SMO-IX) < PMO-KEY (PMO-IX)
064600         PERFORM 1530-TAKE-SALES-ONLY
064700         GO TO 1510-EXIT.
064800
064900     PERFORM 1520-TAKE-PURCH-ONLY.
065000
065100*COMMON EXIT FOR THE FOUR-WAY BRANCH ABOVE.
065200 1510-EXIT.
065300     EXIT.
065400*----------------------------------------------------------------
065500*MONTH PRESENT ON THE PURCHASE SIDE ONLY -- REVENUE ZERO-FILLED.
065600 1520-TAKE-PURCH-ONLY.
065700
065800     ADD 1 TO WS-MONTH-COUNT.
065900     MOVE PMO-KEY (PMO-IX)  TO MO-KEY (WS-MONTH-COUNT).
066000     MOVE ZERO              TO MO-REV (WS-MONTH-COUNT).
066100     MOVE PMO-COST (PMO-IX) TO MO-COST (WS-MONTH-COUNT).
066200     SET PMO-IX UP BY 1.
066300*----------------------------------------------------------------
066400
066500*MONTH PRESENT ON THE SALES SIDE ONLY -- COST ZERO-FILLED.
066600 1530-TAKE-SALES-ONLY.
066700
066800     ADD 1 TO WS-MONTH-COUNT.
066900     MOVE SMO-KEY (SMO-IX) TO MO-KEY (WS-MONTH-COUNT).
067000     MOVE SMO-REV (SMO-IX) TO MO-REV (WS-MONTH-COUNT).
067100     MOVE ZERO             TO MO-COST (WS-MONTH-COUNT).
067200     SET SMO-IX UP BY 1.
067300*----------------------------------------------------------------
067400
067500*MONTH PRESENT ON BOTH SIDES -- BOTH POINTERS ADVANCE TOGETHER.
067600 1540-TAKE-BOTH.
067700
067800     ADD 1 TO WS-MONTH-COUNT.
067900     MOVE SMO-KEY (SMO-IX)  TO MO-KEY (WS-MONTH-COUNT).
068000     MOVE SMO-REV (SMO-IX)  TO MO-REV (WS-MONTH-COUNT).
068100     MOVE PMO-COST (PMO-IX) TO MO-COST (WS-MONTH-COUNT).
068200     SET SMO-IX UP BY 1.
068300     SET PMO-IX UP BY 1.
068400*----------------------------------------------------------------
068500
068600*PRINTS SECTION 1 IN FULL -- HEADING, ONE DETAIL LINE PER MONTH-
068700*TABLE ENTRY, AND A GRAND TOTAL LINE.
068800 1600-PRINT-MONTHLY-SECTION.
068900
069000     MOVE SPACES TO PRINTER-RECORD.
069100     MOVE "SECTION 1 - MONTHLY SALES VS PURCHASES" TO RSH-TEXT.
069200     MOVE RPT-SECTION-HEADING TO PRINTER-RECORD.
069300     WRITE PRINTER-RECORD.
069400     MOVE RPT-MONTH-COL-HEADING TO PRINTER-RECORD.
069500     WRITE PRINTER-RECORD.
069600
069700     MOVE ZERO TO WS-GRAND-SALES-REV.
069800     MOVE ZERO TO WS-GRAND-PURCH-COST.
069900     SET MO-IX TO 1.
070000     PERFORM 1610-PRINT-ONE-MONTH
070100             UNTIL MO-IX > WS-MONTH-COUNT.
070200
070300     MOVE WS-GRAND-SALES-REV  TO RMT-SALES-REV.
070400     MOVE WS-GRAND-PURCH-COST TO RMT-PURCH-COST.
070500     MOVE RPT-MONTH-TOTAL-LINE TO PRINTER-RECORD.
070600     WRITE PRINTER-RECORD.
070700     MOVE SPACES TO PRINTER-RECORD.
070800     WRITE PRINTER-RECORD.
070900*----------------------------------------------------------------
071000
071100*PRINTS ONE MONTH-TABLE ENTRY AND ROLLS IT INTO THE GRAND TOTALS.
071200 1610-PRINT-ONE-MONTH.
071300
071400     MOVE MO-KEY (MO-IX)  TO RMD-MONTH.
071500     MOVE MO-REV (MO-IX)  TO RMD-SALES-REV.
071600     MOVE MO-COST (MO-IX) TO RMD-PURCH-COST.
071700     MOVE RPT-MONTH-DETAIL TO PRINTER-RECORD.
071800     WRITE PRINTER-RECORD.
071900     ADD MO-REV (MO-IX)  TO WS-GRAND-SALES-REV.
072000     ADD MO-COST (MO-IX) TO WS-GRAND-PURCH-COST.
072100     SET MO-IX UP BY 1.
072200*----------------------------------------------------------------
072300
072400*----------------------------------------------------------------
072500*SECTION 2 DRIVER -- RE-SORTS SALES-RAW-FILE BY PRODUCT NAME THIS
072600*TIME (IT WAS SORTED BY MONTH FOR SECTION 1), ACCUMULATES A
072700*REVENUE TOTAL PER PRODUCT, AND KEEPS A RUNNING TOP-5 TABLE
072800*RATHER THAN SORTING EVERY DISTINCT PRODUCT (SEE CR-0266).
072900*----------------------------------------------------------------
073000 2000-BUILD-TOP5-SECTION.
073100
073200     PERFORM 2100-SORT-SALES-BY-NAME.
073300     PERFORM 2200-ACCUM-TOP5.
073400     PERFORM 2300-PRINT-TOP5-SECTION.
073500*----------------------------------------------------------------
073600*RE-SORTS THE SAME SALES-RAW-FILE BUILT IN 0200, THIS TIME BY
073700*PRODUCT NAME INSTEAD OF MONTH KEY.
073800 2100-SORT-SALES-BY-NAME.
073900
074000     SORT SORT-FILE
074100         ON ASCENDING KEY SRT-KEY-ALPHA
074200         USING SALES-RAW-FILE
074300         GIVING SORT-WORK-FILE.
074400*----------------------------------------------------------------
074500*CONTROL-BREAK READ BY PRODUCT NAME, FEEDING EACH COMPLETED
074600*PRODUCT TOTAL TO 2220-INSERT-TOP5 AS THE BREAK OCCURS.
074700 2200-ACCUM-TOP5.
074800
074900     MOVE ZERO TO WS-TOP5-COUNT.
075000     MOVE "N" TO WS-EOF-SORT-WORK.
075100     OPEN INPUT SORT-WORK-FILE.
075200     PERFORM 1210-READ-SORT-WORK.
075300     IF NOT EOF-SORT-WORK
075400         MOVE SWK-KEY-ALPHA TO WS-HOLD-PROD-NAME
075500         MOVE ZERO TO WS-PROD-RUN-REV
075600         PERFORM 2210-ACCUM-ONE-PRODUCT
075700                 UNTIL EOF-SORT-WORK.
075800
075900     CLOSE SORT-WORK-FILE.
076000*----------------------------------------------------------------
076100
076200*PRODUCT-NAME CONTROL BREAK, MIRRORING 1220'S MONTH-KEY BREAK.
076300 2210-ACCUM-ONE-PRODUCT.
076400
076500     IF SWK-KEY-ALPHA NOT = WS-HOLD-PROD-NAME
076600         PERFORM 2220-INSERT-TOP5
076700         MOVE SWK-KEY-ALPHA TO WS-HOLD-PROD-NAME
076800         MOVE ZERO TO WS-PROD-RUN-REV.
076900
077000     ADD SWK-AMOUNT TO WS-PROD-RUN-REV.
077100     PERFORM 1210-READ-SORT-WORK.
077200     IF EOF-SORT-WORK
077300         PERFORM 2220-INSERT-TOP5.
077400*----------------------------------------------------------------
077500
077600 2220-INSERT-TOP5.
077700*    KEEPS TOP5-TABLE SORTED DESCENDING BY REVENUE, AT MOST FIVE
077800*    DEEP.  A COMPLETED PRODUCT TOTAL IS COMPARED AGAINST THE
077900*    CURRENT BOTTOM SLOT AND DROPPED IF IT DOES NOT BEAT IT.
078000
078100     IF WS-TOP5-COUNT < 5
078200         ADD 1 TO WS-TOP5-COUNT
078300         MOVE WS-TOP5-COUNT TO WS-INS-IX
078400     ELSE
078500         IF WS-PROD-RUN-REV > T5-REV (5)
078600             MOVE 5 TO WS-INS-IX
078700         ELSE
078800             MOVE ZERO TO WS-INS-IX.
078900
079000     IF WS-INS-IX NOT = ZERO
079100         PERFORM 2230-SHIFT-TOP5-DOWN
079200                 UNTIL WS-INS-IX = 1
079300                    OR T5-REV (WS-INS-IX - 1) >= WS-PROD-RUN-REV
079400         MOVE WS-HOLD-PROD-NAME TO T5-NAME (WS-INS-IX)
079500         MOVE WS-PROD-RUN-REV   TO T5-REV (WS-INS-IX).
079600*----------------------------------------------------------------
079700
079800*MOVES ONE TOP5-TABLE ENTRY DOWN ONE SLOT TO OPEN UP ROOM FOR THE
079900*NEW ENTRY BEING INSERTED BY 2220.
080000 2230-SHIFT-TOP5-DOWN.
080100
080200     COMPUTE WS-SHIFT-IX2 = WS-INS-IX - 1.
080300     MOVE T5-NAME (WS-SHIFT-IX2) TO T5-NAME (WS-INS-IX).
080400     MOVE T5-REV (WS-SHIFT-IX2)  TO T5-REV (WS-INS-IX).
080500     COMPUTE WS-INS-IX = WS-INS-IX - 1.
080600*----------------------------------------------------------------
080700*PRINTS SECTION 2 -- HEADING PLUS UP TO FIVE DETAIL LINES, MOST
080800*REVENUE FIRST SINCE TOP5-TABLE IS ALREADY HELD IN THAT ORDER.
080900 2300-PRINT-TOP5-SECTION.
081000
081100     MOVE SPACES TO PRINTER-RECORD.
081200     WRITE PRINTER-RECORD.
081300     MOVE "SECTION 2 - TOP 5 PRODUCTS BY REVENUE" TO RSH-TEXT.
081400     MOVE RPT-SECTION-HEADING TO PRINTER-RECORD.
081500     WRITE PRINTER-RECORD.
081600     MOVE RPT-TOP5-COL-HEADING TO PRINTER-RECORD.
081700     WRITE PRINTER-RECORD.
081800
081900     MOVE 1 TO WS-T5-PRT-IX.
082000     PERFORM 2310-PRINT-ONE-TOP5
082100             UNTIL WS-T5-PRT-IX > WS-TOP5-COUNT.
082200*----------------------------------------------------------------
082300
082400*PRINTS ONE TOP5-TABLE SLOT.
082500 2310-PRINT-ONE-TOP5.
082600
082700     MOVE T5-NAME (WS-T5-PRT-IX) TO RTD-PROD-NAME.
082800     MOVE T5-REV (WS-T5-PRT-IX)  TO RTD-REVENUE.
082900     MOVE RPT-TOP5-DETAIL TO PRINTER-RECORD.
083000     WRITE PRINTER-RECORD.
083100     ADD 1 TO WS-T5-PRT-IX.
083200*----------------------------------------------------------------
083300*SECTION 3 DRIVER -- RE-SORTS PO-COST-RAW-FILE BY SUPPLIER NAME
083400*AND PRINTS A TOTAL COST LINE PER SUPPLIER.  UNLIKE THE TOP-5
083500*SECTION, EVERY SUPPLIER PRINTS -- THERE IS NO CUTOFF HERE.
083600 3000-BUILD-SUPPLIER-SECTION.
083700
083800     PERFORM 3100-SORT-PURCH-BY-SUPPLIER.
083900     PERFORM 3200-PRINT-SUPPLIER-SECTION.
084000*----------------------------------------------------------------
084100*RE-SORTS THE SAME PO-COST-RAW-FILE BUILT IN 0300, THIS TIME BY
084200*SUPPLIER NAME INSTEAD OF MONTH KEY.
084300 3100-SORT-PURCH-BY-SUPPLIER.
084400
084500     SORT SORT-FILE
084600         ON ASCENDING KEY SRT-KEY-ALPHA
084700         USING PO-COST-RAW-FILE
084800         GIVING SORT-WORK-FILE.
084900*----------------------------------------------------------------
085000*PRINTS SECTION 3 HEADING, THEN DRIVES THE SUPPLIER-NAME CONTROL
085100*BREAK BELOW; EACH SUPPLIER'S DETAIL LINE PRINTS AS SOON AS ITS
085200*GROUP COMPLETES RATHER THAN BEING HELD FOR A SEPARATE PASS.
085300 3200-PRINT-SUPPLIER-SECTION.
085400
085500     MOVE SPACES TO PRINTER-RECORD.
085600     WRITE PRINTER-RECORD.
085700     MOVE "SECTION 3 - SUPPLIER PURCHASE COSTS" TO RSH-TEXT.
085800     MOVE RPT-SECTION-HEADING TO PRINTER-RECORD.
085900     WRITE PRINTER-RECORD.
086000     MOVE RPT-SUPPLIER-COL-HEADING TO PRINTER-RECORD.
086100     WRITE PRINTER-RECORD.
086200
086300     MOVE "N" TO WS-EOF-SORT-WORK.
086400     OPEN INPUT SORT-WORK-FILE.
086500     PERFORM 1210-READ-SORT-WORK.
086600     IF NOT EOF-SORT-WORK
086700         MOVE SWK-KEY-ALPHA TO WS-HOLD-SUPPLIER-NAME
086800         MOVE ZERO TO WS-SUPPLIER-RUN-COST
086900         PERFORM 3210-ACCUM-ONE-SUPPLIER
087000                 UNTIL EOF-SORT-WORK.
087100
087200     CLOSE SORT-WORK-FILE.
087300*----------------------------------------------------------------
087400
087500*SUPPLIER-NAME CONTROL BREAK.  UNLIKE THE SALES/PURCHASE MONTH
087600*BREAKS, THE DETAIL LINE PRINTS DIRECTLY FROM 3220 AS EACH GROUP
087700*COMPLETES -- NO INTERMEDIATE TABLE IS NEEDED SINCE NOTHING BELOW
087800*HAS TO MERGE AGAINST A SECOND SORTED FILE.
087900 3210-ACCUM-ONE-SUPPLIER.
088000
088100     IF SWK-KEY-ALPHA NOT = WS-HOLD-SUPPLIER-NAME
088200         PERFORM 3220-PRINT-ONE-SUPPLIER
088300         MOVE SWK-KEY-ALPHA TO WS-HOLD-SUPPLIER-NAME
088400         MOVE ZERO TO WS-SUPPLIER-RUN-COST.
088500
088600     ADD SWK-AMOUNT TO WS-SUPPLIER-RUN-COST.
088700     PERFORM 1210-READ-SORT-WORK.
088800     IF EOF-SORT-WORK
088900         PERFORM 3220-PRINT-ONE-SUPPLIER.
089000*----------------------------------------------------------------
089100
089200*PRINTS ONE COMPLETED SUPPLIER'S TOTAL COST LINE.
089300 3220-PRINT-ONE-SUPPLIER.
089400
089500     MOVE WS-HOLD-SUPPLIER-NAME TO RSD-SUP-NAME.
089600     MOVE WS-SUPPLIER-RUN-COST  TO RSD-TOTAL-COST.
089700     MOVE RPT-SUPPLIER-DETAIL TO PRINTER-RECORD.
089800     WRITE PRINTER-RECORD.
089900*----------------------------------------------------------------
090000*SECTION 4 DRIVER -- READS BACK RUN-CONTROL-FILE AND PRINTS ONE
090100*LINE PER RECORD.  SALES-PROCESSING, PO-PROCESSING AND SUPPLIER-
090200*MAINTENANCE EACH APPENDED ONE RECORD TO THIS FILE EARLIER IN
090300*TONIGHT'S CYCLE; THIS IS THE ONLY PLACE THOSE THREE RECORDS ARE
090400*EVER READ BACK AND SHOWN TO THE OPERATOR TOGETHER.
090500 4000-BUILD-SUMMARY-SECTION.
090600
090700     MOVE SPACES TO PRINTER-RECORD.
090800     WRITE PRINTER-RECORD.
090900     MOVE "SECTION 4 - RUN SUMMARY" TO RSH-TEXT.
091000     MOVE RPT-SECTION-HEADING TO PRINTER-RECORD.
091100     WRITE PRINTER-RECORD.
091200
091300     MOVE "N" TO WS-EOF-RUN-CONTROL.
091400     OPEN INPUT RUN-CONTROL-FILE.
091500     IF WS-RUN-CONTROL-STATUS NOT = "00"
091600         DISPLAY "ANALYTICS-REPORT - CANNOT OPEN RUNCTL "
091700                 WS-RUN-CONTROL-STATUS
091800         STOP RUN.
091900
092000     PERFORM 4100-READ-RUN-CONTROL.
092100     PERFORM 4200-PRINT-ONE-SUMMARY-LINE
092200             UNTIL EOF-RUN-CONTROL.
092300     CLOSE RUN-CONTROL-FILE.
092400*----------------------------------------------------------------
092500
092600*READS ONE RUN-CONTROL-FILE RECORD.
092700 4100-READ-RUN-CONTROL.
092800
092900     READ RUN-CONTROL-FILE
093000         AT END MOVE "Y" TO WS-EOF-RUN-CONTROL.
093100*----------------------------------------------------------------
093200*PRINTS ONE STEP'S ACCEPTED/REJECTED COUNTS.  RC-STEP-NAME CARRIES
093300*THE LITERAL EACH STEP MOVED TO ITS OWN WS-RUNCTL-STEP-NAME FIELD
093400*(E.G. "SALES-PROCESSING") BEFORE WRITING ITS RUN-CONTROL RECORD.
093500 4200-PRINT-ONE-SUMMARY-LINE.
093600
093700     MOVE RC-STEP-NAME      TO RSL-TEXT.
093800     MOVE RC-ACCEPTED-COUNT TO RSL-ACCEPTED.
093900     MOVE RC-REJECTED-COUNT TO RSL-REJECTED.
094000     MOVE RPT-SUMMARY-LINE TO PRINTER-RECORD.
094100     WRITE PRINTER-RECORD.
094200     PERFORM 4100-READ-RUN-CONTROL.
094300*----------------------------------------------------------------
094400*HOUSE PARAGRAPH-LIBRARY MEMBER, SHARED WITH PO-PROCESSING AND
094500*SALES-PROCESSING, WHICH ALSO SEARCH PT-TABLE FOR A PRODUCT ID.
094600*COPIED IN LAST, AS IS THE HOUSE CONVENTION FOR PL- MEMBERS.
094700     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
