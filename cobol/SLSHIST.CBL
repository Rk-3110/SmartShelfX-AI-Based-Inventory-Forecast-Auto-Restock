000100*SLSHIST.CBL -- SELECT FOR THE SALES-HISTORY FILE.
000200*WRITTEN BY SALES-PROCESSING IN SALE-ARRIVAL ORDER, READ BACK
000300*BY ANALYTICS-REPORT AS INPUT TO THE SORT STEPS.
000400    SELECT SALES-HIST-FILE
000500           ASSIGN TO "SALESHST"
000600           ORGANIZATION IS SEQUENTIAL
000700           FILE STATUS IS WS-SALES-HIST-STATUS.
