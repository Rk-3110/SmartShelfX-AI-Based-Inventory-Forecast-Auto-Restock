000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SMARTSHELF-NIGHTLY.
000300 AUTHOR. D. W. MASON.
000400 INSTALLATION. SMARTSHELF WAREHOUSE SYSTEMS.
000500 DATE-WRITTEN. 02/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - WAREHOUSE OPERATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*CHANGE LOG
001000*----------------------------------------------------------------
001100*DATE       PGMR  REQUEST    DESCRIPTION
001200*---------- ----  ---------  -----------------------------------
001300*02/14/1991 DWM   NEW-0001   ORIGINAL NIGHTLY DRIVER.  CALLS SALES
001400*                            PO AND SUPPLIER STEPS IN SEQUENCE.
001500*06/03/1991 DWM   CR-0009    ADDED ANALYTICS-REPORT AS THE FOURTH
001600*                            AND FINAL STEP OF THE RUN.
001700*11/19/1992 RMB   CR-0114    ADDED RUN-CONTROL FILE CLEAR AT START
001800*                            OF RUN SO COUNTS DON'T ACCUMULATE
001900*                            FROM A PRIOR NIGHT IF A STEP ABENDS.
002000*02/02/1994 RMB   CR-0201    ADDED RUN-HEADER BANNER TO SYSOUT FOR
002100*                            OPERATOR SIGN-OFF SHEET.
002200*08/25/1995 JFL   CR-0266    BUMPED STEP-RESULT TABLE TO HOLD ALL
002300*                            FOUR STEPS (WAS THREE).
002400*01/09/1998 JFL   Y2K-0003   TODAY'S DATE NOW WINDOWED TO A 4-
002500*                            DIGIT CENTURY AT ACCEPT TIME (YY
002600*                            UNDER 50 IS 20XX, ELSE 19XX) SO
002700*                            WS-TODAY CARRIES A FULL CCYYMMDD.
002800*05/14/1999 KDW   CR-0340    NO CHANGE.  REVIEWED FOR Y2K SIGN-OFF
002900*02/11/2000 KDW   CR-0355    CONFIRMED SYSOUT CLASS OK AFTER THE
003000*                            CONSOLE UPGRADE.  NO CODE CHANGE,
003100*                            LOGGED FOR THE SIGN-OFF BINDER.
003200*07/19/2001 JFL   CR-0381    REORDERED THE CALL SEQUENCE COMMENTS
003300*                            BELOW TO MATCH THE STEP NUMBERS AFTER
003400*                            AN OPERATOR MISREAD STEP 3 FOR STEP 4
003500*                            ON THE OVERNIGHT RUN LOG.
003600*----------------------------------------------------------------
003700*THIS IS THE NIGHTLY DRIVER FOR THE WAREHOUSE BATCH CYCLE.  IT
003800*DOES NO FILE I/O OF ITS OWN OTHER THAN CLEARING THE SHARED
003900*RUN-CONTROL AND ERROR-LOG FILES AT THE TOP OF THE RUN; EACH OF
004000*THE FOUR BUSINESS STEPS IS A SEPARATE CALLED SUBPROGRAM THAT
004100*OPENS ITS OWN MASTER AND TRANSACTION FILES.  OPERATIONS SCHEDULES
004200*THIS PROGRAM ONCE A NIGHT, AFTER THE DAY'S SALES AND RECEIVING
004300*TRANSACTIONS HAVE BEEN KEYED AND STAGED.
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800*    UPSI-0 IS RESERVED FOR OPERATIONS TO FLAG A RERUN OF A FAILED
004900*    NIGHT FROM THE JCL OVERRIDE CARDS WITHOUT A FULL COLD START.
005000*    NEITHER SWITCH VALUE CHANGES THE STEP SEQUENCE TODAY -- THE
005100*    HOOK IS CARRIED FORWARD FROM THE ORIGINAL DESIGN IN CASE A
005200*    FUTURE REQUEST NEEDS TO SKIP COMPLETED STEPS ON A RESTART.
005300     C01 IS TOP-OF-FORM
005400     CLASS ALPHA-CHARS IS "A" THRU "Z"
005500     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
005600     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    RUN-CONTROL-FILE AND ERROR-LOG-FILE ARE SHARED ACROSS ALL
006000*    FOUR STEPS OF THE RUN.  THIS PROGRAM OWNS CLEARING THEM AT
006100*    THE START OF THE NIGHT; EACH STEP BELOW OPENS EXTEND AND
006200*    APPENDS ITS OWN RECORDS AS IT RUNS.
006300     COPY "SLRUNCTL.CBL".
006400     COPY "SLERRLOG.CBL".
006500 DATA DIVISION.
006600 FILE SECTION.
006700     COPY "FDRUNCTL.CBL".
006800     COPY "FDERRLOG.CBL".
006900 WORKING-STORAGE SECTION.
007000*    FILE-STATUS FIELDS FOR THE TWO SHARED FILES CLEARED BELOW.
007100     01  WS-RUN-CONTROL-STATUS  PIC X(02) VALUE SPACES.
007200     01  WS-ERROR-LOG-STATUS    PIC X(02) VALUE SPACES.
007300*----------------------------------------------------------------
007400*RUN BANNER, PRINTED TO THE CONSOLE LOG AT THE START OF EACH RUN.
007500*----------------------------------------------------------------
007600     01  WS-RUN-BANNER.
007700         05  FILLER             PIC X(10) VALUE "SMARTSHELF".
007800         05  FILLER             PIC X(20) VALUE
007900                                 " NIGHTLY BATCH RUN -".
008000         05  WS-BANNER-DATE     PIC 9(08).
008100         05  FILLER             PIC X(42) VALUE SPACES.
008200     01  WS-RUN-BANNER-R REDEFINES WS-RUN-BANNER.
008300         05  WS-BANNER-TEXT     PIC X(38).
008400         05  WS-BANNER-DATE-R   PIC 9(08).
008500         05  FILLER             PIC X(34).
008600*----------------------------------------------------------------
008700*STEP RESULT TABLE -- ONE ENTRY PER STEP, FOR THE SIGN-OFF
008800*MESSAGE AT THE END OF THE RUN.
008900*----------------------------------------------------------------
009000     01  WS-STEP-RESULTS.
009100         05  WS-STEP-ENTRY OCCURS 4 TIMES INDEXED BY WS-STEP-IX.
009200             10  WS-STEP-NAME   PIC X(20).
009300             10  FILLER         PIC X(01).
009400     01  WS-STEP-RESULTS-R REDEFINES WS-STEP-RESULTS.
009500         05  FILLER             PIC X(84).
009600     77  WS-STEP-COUNT          PIC 9(02) COMP VALUE 4.
009700     01  WS-TODAY-RAW           PIC 9(06) VALUE ZEROS.
009800     01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
009900         05  WS-TODAY-RAW-YY    PIC 9(02).
010000         05  WS-TODAY-RAW-MM    PIC 9(02).
010100         05  WS-TODAY-RAW-DD    PIC 9(02).
010200     01  WS-TODAY               PIC 9(08) VALUE ZEROS.
010300     01  WS-TODAY-R REDEFINES WS-TODAY.
010400         05  WS-TODAY-CENTURY   PIC 9(02).
010500         05  WS-TODAY-YY        PIC 9(02).
010600         05  WS-TODAY-MM        PIC 9(02).
010700         05  WS-TODAY-DD        PIC 9(02).
010800 PROCEDURE DIVISION.
010900 0000-MAIN.
011000
011100     PERFORM 0050-GET-TODAY-DATE.
011200     MOVE WS-TODAY TO WS-BANNER-DATE.
011300     DISPLAY WS-RUN-BANNER.
011400
011500     MOVE "SALES-PROCESSING    " TO WS-STEP-NAME (1).
011600     MOVE "PO-PROCESSING       " TO WS-STEP-NAME (2).
011700     MOVE "SUPPLIER-MAINTENANCE" TO WS-STEP-NAME (3).
011800     MOVE "ANALYTICS-REPORT    " TO WS-STEP-NAME (4).
011900
012000     PERFORM 1000-CLEAR-RUN-CONTROL.
012100     PERFORM 2000-RUN-SALES-STEP.
012200     PERFORM 3000-RUN-PO-STEP.
012300     PERFORM 4000-RUN-SUPPLIER-STEP.
012400     PERFORM 5000-RUN-ANALYTICS-STEP.
012500
012600     DISPLAY "SMARTSHELF NIGHTLY RUN COMPLETE FOR " WS-TODAY.
012700
012800     STOP RUN.
012900*-----------------------------------------------------------------
013000
013100 0050-GET-TODAY-DATE.
013200*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  THE WINDOW BELOW
013300*    TREATS 00-49 AS 20XX AND 50-99 AS 19XX, PER Y2K-0003.
013400
013500     ACCEPT WS-TODAY-RAW FROM DATE.
013600     IF WS-TODAY-RAW-YY < 50
013700         MOVE 20 TO WS-TODAY-CENTURY
013800     ELSE
013900         MOVE 19 TO WS-TODAY-CENTURY.
014000     MOVE WS-TODAY-RAW-YY TO WS-TODAY-YY.
014100     MOVE WS-TODAY-RAW-MM TO WS-TODAY-MM.
014200     MOVE WS-TODAY-RAW-DD TO WS-TODAY-DD.
014300*-----------------------------------------------------------------
014400 1000-CLEAR-RUN-CONTROL.
014500*    THE RUN-CONTROL FILE AND THE ERROR LOG ARE PLAIN SEQUENTIAL
014600*    FILES THAT THE THREE TRANSACTION STEPS APPEND TO.  OPENING
014700*    THEM OUTPUT HERE TRUNCATES WHATEVER IS LEFT FROM LAST NIGHT.
014800
014900     OPEN OUTPUT RUN-CONTROL-FILE.
015000     CLOSE RUN-CONTROL-FILE.
015100     OPEN OUTPUT ERROR-LOG-FILE.
015200     CLOSE ERROR-LOG-FILE.
015300*-----------------------------------------------------------------
015400
015500*-----------------------------------------------------------------
015600*STEP 1 -- SALES-PROCESSING POSTS THE DAY'S SALES TRANSACTIONS
015700*AGAINST THE PRODUCT MASTER, DEDUCTING QUANTITY ON HAND AND
015800*WRITING ONE SALES-HISTORY RECORD PER LINE ITEM SOLD.  IT RUNS
015900*FIRST SO THAT THE REORDER CHECK IN STEP 2 SEES TODAY'S ENDING
016000*BALANCES, NOT YESTERDAY'S.
016100 2000-RUN-SALES-STEP.
016200
016300     DISPLAY "STARTING STEP 1 OF 4 - SALES-PROCESSING".
016400     CALL "sales-processing".
016500     DISPLAY "STEP 1 OF 4 COMPLETE".
016600*-----------------------------------------------------------------
016700*STEP 2 -- PO-PROCESSING SCANS THE PRODUCT MASTER FOR ITEMS AT
016800*OR BELOW THEIR REORDER POINT AND CUTS PURCHASE ORDERS TO THE
016900*PREFERRED SUPPLIER.  RECEIVING TRANSACTIONS KEYED DURING THE
017000*DAY ARE ALSO APPLIED HERE, CLOSING OUT ANY PO LINES THEY SATISFY.
017100 3000-RUN-PO-STEP.
017200
017300     DISPLAY "STARTING STEP 2 OF 4 - PO-PROCESSING".
017400     CALL "po-processing".
017500     DISPLAY "STEP 2 OF 4 COMPLETE".
017600*-----------------------------------------------------------------
017700*STEP 3 -- SUPPLIER-MAINTENANCE APPLIES ADD/CHANGE/DELETE
017800*TRANSACTIONS AGAINST THE SUPPLIER MASTER.  THIS RUNS AFTER
017900*PO-PROCESSING SO THAT A SUPPLIER ADDED TODAY IS ALREADY ON
018000*FILE IF TOMORROW NIGHT'S REORDER PASS NEEDS TO CUT A PO TO IT;
018100*IT DOES NOT NEED TO RUN BEFORE STEP 2 TODAY BECAUSE STEP 2
018200*ONLY CUTS POs AGAINST SUPPLIERS ALREADY ESTABLISHED ON FILE.
018300 4000-RUN-SUPPLIER-STEP.
018400
018500     DISPLAY "STARTING STEP 3 OF 4 - SUPPLIER-MAINTENANCE".
018600     CALL "supplier-maintenance".
018700     DISPLAY "STEP 3 OF 4 COMPLETE".
018800*-----------------------------------------------------------------
018900*STEP 4 -- ANALYTICS-REPORT IS THE LAST STEP OF THE NIGHT BY
019000*DESIGN.  IT SUMMARIZES THE SALES HISTORY, PURCHASE ORDER, AND
019100*SUPPLIER FILES AS THEY STAND AFTER STEPS 1 THROUGH 3 HAVE
019200*FINISHED POSTING, SO THE MONTHLY AND TOP-FIVE FIGURES IT PRINTS
019300*REFLECT TODAY'S ACTIVITY.
019400 5000-RUN-ANALYTICS-STEP.
019500
019600     DISPLAY "STARTING STEP 4 OF 4 - ANALYTICS-REPORT".
019700     CALL "analytics-report".
019800     DISPLAY "STEP 4 OF 4 COMPLETE".
019900*-----------------------------------------------------------------
020000*END OF SMARTSHELF-NIGHTLY.  SEE SALES-REPORT FOR THE SEPARATE,
020100*OPERATOR-REQUESTED DATE-RANGE SALES LISTING -- THAT PROGRAM IS
020200*NOT PART OF THIS AUTOMATED CYCLE AND IS RUN ON DEMAND ONLY.
020300*-----------------------------------------------------------------
