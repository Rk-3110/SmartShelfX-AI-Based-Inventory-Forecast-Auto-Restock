000100*SLPOACT.CBL -- SELECT FOR THE INCOMING PO-ACTION TRANSACTIONS.
000200*READ SEQUENTIALLY, ARRIVAL ORDER, ONE PASS, BY PO-PROCESSING.
000300    SELECT PO-ACTION-FILE
000400           ASSIGN TO "POACTN"
000500           ORGANIZATION IS SEQUENTIAL
000600           FILE STATUS IS WS-PO-ACTION-STATUS.
