000100*FDSALES.CBL -- INCOMING SALES-TRANSACTION FD AND LAYOUT.
000200*ONE RECORD PER LINE RUNG UP AT THE REGISTER; NO KEY, PROCESSED
000300*STRICTLY IN ARRIVAL ORDER.
000400    FD  SALES-TRANS-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  SALES-TRANS-RECORD.
000700        05  STX-PROD-ID            PIC 9(06).
000800        05  STX-QTY-SOLD           PIC 9(05).
000900        05  STX-DATE               PIC 9(08).
001000        05  FILLER                 PIC X(01).
