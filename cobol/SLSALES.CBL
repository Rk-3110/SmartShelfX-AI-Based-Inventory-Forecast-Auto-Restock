000100*SLSALES.CBL -- SELECT FOR THE INCOMING SALES TRANSACTION FILE.
000200*READ SEQUENTIALLY, ARRIVAL ORDER, ONE PASS, BY SALES-PROCESSING.
000300    SELECT SALES-TRANS-FILE
000400           ASSIGN TO "SALESTRN"
000500           ORGANIZATION IS SEQUENTIAL
000600           FILE STATUS IS WS-SALES-TRANS-STATUS.
