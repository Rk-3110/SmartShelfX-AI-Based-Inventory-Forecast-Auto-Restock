000100*SLPROD.CBL -- SELECT FOR THE PRODUCT MASTER FILE.
000200*LOADED WHOLE INTO THE WSPROD.CBL TABLE BY EACH STEP THAT
000300*TOUCHES ON-HAND QUANTITY, REWRITTEN COMPLETE AT STEP END.
000400    SELECT PRODUCT-FILE
000500           ASSIGN TO "PRODMSTR"
000600           ORGANIZATION IS SEQUENTIAL
000700           FILE STATUS IS WS-PRODUCT-STATUS.
