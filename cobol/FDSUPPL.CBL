000100*FDSUPPL.CBL -- SUPPLIER MASTER FD AND RECORD LAYOUT.
000200*SUP-NAME IS THE BUSINESS KEY FOR DUPLICATE CHECKING ON ADD;
000300*SUP-ID IS THE MACHINE KEY USED BY UPDATE AND DELETE.
000400    FD  SUPPLIER-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  SUPPLIER-RECORD.
000700        05  SUP-ID                 PIC 9(06).
000800        05  SUP-NAME               PIC X(30).
000900        05  SUP-CONTACT            PIC X(30).
001000        05  SUP-EMAIL              PIC X(40).
001100        05  SUP-PHONE              PIC X(15).
001200        05  SUP-LEAD-DAYS          PIC X(05).
001300        05  SUP-PAY-TERMS          PIC X(20).
001400        05  FILLER                 PIC X(01).
001500    01  SUPPLIER-RECORD-KEY-VIEW REDEFINES
001600                                  SUPPLIER-RECORD.
001700        05  SUK-ID                 PIC 9(06).
001800        05  SUK-NAME               PIC X(30).
001900        05  FILLER                 PIC X(111).
