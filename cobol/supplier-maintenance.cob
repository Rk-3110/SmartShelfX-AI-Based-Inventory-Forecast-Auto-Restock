000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SUPPLIER-MAINTENANCE.
000300 AUTHOR. D. W. MASON.
000400 INSTALLATION. SMARTSHELF WAREHOUSE SYSTEMS.
000500 DATE-WRITTEN. 02/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - WAREHOUSE OPERATIONS USE ONLY.
000800*----------------------------------------------------------------
000900*CHANGE LOG
001000*----------------------------------------------------------------
001100*DATE       PGMR  REQUEST    DESCRIPTION
001200*---------- ----  ---------  -----------------------------------
001300*02/14/1991 DWM   NEW-0003   ORIGINAL SUPPLIER MAINTENANCE STEP.
001400*                            ADD, UPDATE AND DELETE AGAINST THE
001500*                            SUPPLIER MASTER.
001600*06/03/1991 DWM   CR-0009    DELETE NOW COMPACTS THE TABLE SO THE
001700*                            MASTER STAYS IN SUP-ID SEQUENCE FOR
001800*                            THE NEXT RUN'S BINARY SEARCH.
001900*11/19/1992 RMB   CR-0114    NOW WRITES A RUN-CONTROL COUNT RECORD
002000*                            AT END OF RUN.
002100*04/02/1993 RMB   CR-0158    REJECTED TRANSACTIONS NOW LOGGED TO
002200*                            ERRLOG.  UPDATE NO LONGER TOUCHES
002300*                            SUP-PAY-TERMS -- PURCHASING OWNS THAT
002400*                            FIELD FROM HERE ON.
002500*07/11/1994 RMB   CR-0229    NEXT-ID ROUTINE NOW SHARED FORM, SEE
002600*                            PL-GENCTR-SUPPLIER.CBL.
002700*01/09/1998 JFL   Y2K-0003   REVIEWED.  THIS PROGRAM CARRIES NO
002800*                            DATE FIELDS.  NO CHANGE REQUIRED.
002900*05/14/1999 KDW   CR-0340    NO CHANGE.  REVIEWED FOR Y2K SIGN-OFF
003000*02/11/2000 KDW   CR-0355    CONFIRMED SYSOUT CLASS OK AFTER THE
003100*                            CONSOLE UPGRADE.  NO CODE CHANGE.
003200*11/14/2003 JFL   CR-0402    CONFIRMED WS-SUP-ACCEPTED AND
003300*                            WS-SUP-REJECTED STAY WITHIN PIC 9(07)
003400*                            COMP RANGE.  NO CODE CHANGE.
003500*----------------------------------------------------------------
003600*THIS STEP OWNS THE SUPPLIER MASTER'S ADD/UPDATE/DELETE LIFECYCLE.
003700*IT RUNS NIGHTLY AS STEP 3, AFTER PO-PROCESSING, SO A SUPPLIER
003800*ADDED TODAY IS ON FILE BEFORE TOMORROW NIGHT'S REORDER PASS MIGHT
003900*NEED TO CUT A PO TO IT.  LIKE THE OTHER TWO MAINTENANCE STEPS,
004000*THE SUPPLIER MASTER IS LOADED INTO A TABLE, UPDATED IN MEMORY,
004100*AND REWRITTEN IN FULL AT THE END OF THE RUN.
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600*    UPSI-0 IS CARRIED FORWARD FROM THE NIGHTLY DRIVER'S RERUN
004700*    HOOK.  THIS STEP DOES NOT TEST IT TODAY.
004800     C01 IS TOP-OF-FORM
004900     CLASS ALPHA-CHARS IS "A" THRU "Z"
005000     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
005100     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    SUPPLIER-FILE IS THE MASTER MAINTAINED HERE.  SUPPLIER-TRANS-
005500*    FILE IS THE DAY'S KEYED ADD/UPDATE/DELETE TRANSACTIONS.
005600*    RUN-CONTROL-FILE AND ERROR-LOG-FILE ARE SHARED WITH THE OTHER
005700*    THREE STEPS OF THE NIGHTLY CYCLE.
005800     COPY "SLSUPPL.CBL".
005900     COPY "SLSUPTX.CBL".
006000     COPY "SLRUNCTL.CBL".
006100     COPY "SLERRLOG.CBL".
006200 DATA DIVISION.
006300 FILE SECTION.
006400     COPY "FDSUPPL.CBL".
006500     COPY "FDSUPTX.CBL".
006600     COPY "FDRUNCTL.CBL".
006700     COPY "FDERRLOG.CBL".
006800 WORKING-STORAGE SECTION.
006900*    ONE FILE-STATUS FIELD PER FILE SELECTED ABOVE.
007000     01  WS-SUPPLIER-STATUS       PIC X(02) VALUE SPACES.
007100     01  WS-SUPPLIER-TRANS-STATUS PIC X(02) VALUE SPACES.
007200     01  WS-RUN-CONTROL-STATUS    PIC X(02) VALUE SPACES.
007300     01  WS-ERROR-LOG-STATUS      PIC X(02) VALUE SPACES.
007400*    IN-MEMORY SUPPLIER MASTER TABLE.
007500     COPY "WSSUPPL.CBL".
007600*----------------------------------------------------------------
007700*SWITCHES AND WORK FIELDS.
007800*----------------------------------------------------------------
007900     01  WS-SWITCHES.
008000*        SET WHEN THE SUPPLIER TRANSACTION FILE HAS BEEN READ TO
008100*        THE END.
008200         05  WS-EOF-SUPPLIER-TRANS PIC X(01) VALUE "N".
008300             88  EOF-SUPPLIER-TRANS     VALUE "Y".
008400*        SET BY THE TABLE-SEARCH LIBRARY PARAGRAPHS COPIED IN AT
008500*        THE END OF THE PROCEDURE DIVISION, BELOW.
008600         05  W-FOUND-SUPPLIER-RECORD PIC X(01) VALUE "N".
008700             88  FOUND-SUPPLIER-RECORD  VALUE "Y".
008800     01  WS-SWITCHES-R REDEFINES WS-SWITCHES.
008900         05  FILLER             PIC X(02).
009000*    TEXT OF THE REJECT REASON FOR THE TRANSACTION CURRENTLY BEING
009100*    PROCESSED, IF ANY; MOVED TO THE ERROR LOG IN 2900- BELOW.
009200     01  WS-REJECT-REASON.
009300         05  WS-REJECT-TEXT     PIC X(40) VALUE SPACES.
009400     01  WS-REJECT-REASON-R REDEFINES WS-REJECT-REASON.
009500         05  FILLER             PIC X(40).
009600*    SEARCH ARGUMENTS FOR THE TABLE-LOOKUP LIBRARY PARAGRAPHS.
009700     77  LK-SUPPLIER-ID         PIC 9(06) COMP.
009800     77  LK-SUPPLIER-NAME       PIC X(30).
009900*    NEXT AVAILABLE SUPPLIER ID, PRIMED BY GET-NEXT-SUPPLIER-ID.
010000     77  WS-NEXT-SUPPLIER-ID    PIC 9(06) COMP.
010100*    RUN TOTALS FOR THE END-OF-RUN DISPLAY AND RUN-CONTROL RECORD.
010200     77  WS-SUP-ACCEPTED        PIC 9(07) COMP VALUE ZERO.
010300     77  WS-SUP-REJECTED        PIC 9(07) COMP VALUE ZERO.
010400*    WORK SUBSCRIPTS FOR THE DELETE-AND-SHIFT LOGIC, 2230-/2231-.
010500     77  WS-DEL-IX              PIC 9(04) COMP.
010600     77  WS-SHIFT-IX            PIC 9(04) COMP.
010700*----------------------------------------------------------------
010800*RUN-CONTROL RECORD BUILT AT END OF RUN FOR THE ANALYTICS STEP.
010900*----------------------------------------------------------------
011000     01  WS-RUNCTL-OUT.
011100*        STEP NAME IS A LITERAL SO ANALYTICS-REPORT CAN TELL THIS
011200*        STEP'S RECORD APART FROM THE OTHER THREE STEPS' RECORDS.
011300         05  WS-RUNCTL-STEP-NAME  PIC X(20)
011400                                   VALUE "SUPPLIER-MAINTENANCE".
011500         05  WS-RUNCTL-ACCEPTED   PIC 9(07).
011600         05  WS-RUNCTL-REJECTED   PIC 9(07).
011700         05  FILLER               PIC X(01).
011800*    ALTERNATE FLAT VIEW OF THE RUN-CONTROL RECORD FOR A STRAIGHT
011900*    MOVE IF A FUTURE REQUEST NEEDS THE WHOLE RECORD AT ONCE.
012000     01  WS-RUNCTL-OUT-R REDEFINES WS-RUNCTL-OUT.
012100         05  FILLER               PIC X(35).
012200 PROCEDURE DIVISION.
012300*----------------------------------------------------------------
012400*MAINLINE.  LOAD THE SUPPLIER MASTER INTO A TABLE, APPLY EVERY
012500*TRANSACTION ON THE TRANSACTION FILE AGAINST IT, REWRITE THE
012600*MASTER IN FULL, AND DROP THE RUN-CONTROL RECORD ANALYTICS-REPORT
012700*PICKS UP TOMORROW NIGHT.
012800*----------------------------------------------------------------
012900 0000-MAIN.
013000
013100     PERFORM 0100-LOAD-SUPPLIER-TABLE.
013200     PERFORM 0200-PROCESS-SUPPLIER-TRANS THRU 0200-EXIT
013300             UNTIL EOF-SUPPLIER-TRANS.
013400     PERFORM 0300-WRITE-SUPPLIER-MASTER.
013500     PERFORM 0400-WRITE-RUN-CONTROL.
013600
013700*    SYSOUT LINE THE OVERNIGHT OPERATOR CHECKS AGAINST THE
013800*    SIGN-OFF SHEET.
013900     DISPLAY "SUPPLIER-MAINTENANCE - ACCEPTED " WS-SUP-ACCEPTED
014000             " REJECTED " WS-SUP-REJECTED.
014100
014200     STOP RUN.
014300*-----------------------------------------------------------------
014400*LOAD THE SUPPLIER MASTER INTO A WORKING-STORAGE TABLE (SEE
014500*WSSUPPL.CBL).  THE REST OF THE STEP WORKS AGAINST THIS TABLE.
014600
014700 0100-LOAD-SUPPLIER-TABLE.
014800
014900*    A BAD OPEN HERE MEANS THE NIGHTLY RUN CANNOT CONTINUE.
015000     MOVE ZERO TO WS-SUPPLIER-COUNT.
015100     MOVE ZERO TO WS-SUPPLIER-DELETED.
015200     OPEN INPUT SUPPLIER-FILE.
015300     IF WS-SUPPLIER-STATUS NOT = "00"
015400         DISPLAY "SUPPLIER-MAINTENANCE - CANNOT OPEN SUPPMSTR "
015500                 WS-SUPPLIER-STATUS
015600         STOP RUN.
015700     PERFORM 0110-READ-SUPPLIER-RECORD.
015800     PERFORM 0120-LOAD-ONE-SUPPLIER
015900             UNTIL WS-SUPPLIER-STATUS = "10".
016000     CLOSE SUPPLIER-FILE.
016100*________________________________________________________________
016200*READ ONE RECORD FROM SUPPMSTR.  WS-SUPPLIER-STATUS OF "10" IS
016300*THE TABLE-LOAD LOOP'S END-OF-FILE SIGNAL, NOT A TRUE ERROR
016400*STATUS.
016500
016600 0110-READ-SUPPLIER-RECORD.
016700
016800     READ SUPPLIER-FILE
016900         AT END MOVE "10" TO WS-SUPPLIER-STATUS.
017000*________________________________________________________________
017100*COPY ONE SUPPLIER MASTER RECORD INTO THE NEXT TABLE SLOT AND
017200*READ AHEAD FOR THE NEXT ONE.
017300
017400 0120-LOAD-ONE-SUPPLIER.
017500
017600     ADD 1 TO WS-SUPPLIER-COUNT.
017700     MOVE SUP-ID          TO SR-ID (WS-SUPPLIER-COUNT).
017800     MOVE SUP-NAME        TO SR-NAME (WS-SUPPLIER-COUNT).
017900     MOVE SUP-CONTACT     TO SR-CONTACT (WS-SUPPLIER-COUNT).
018000     MOVE SUP-EMAIL       TO SR-EMAIL (WS-SUPPLIER-COUNT).
018100     MOVE SUP-PHONE       TO SR-PHONE (WS-SUPPLIER-COUNT).
018200     MOVE SUP-LEAD-DAYS   TO SR-LEAD-DAYS (WS-SUPPLIER-COUNT).
018300     MOVE SUP-PAY-TERMS   TO SR-PAY-TERMS (WS-SUPPLIER-COUNT).
018400     PERFORM 0110-READ-SUPPLIER-RECORD.
018500*-----------------------------------------------------------------
018600*DRIVE THE SUPPLIER TRANSACTION FILE ONE RECORD AT A TIME.  THE
018700*FIRST CALL OPENS THE FILES, PRIMES THE NEXT-SUPPLIER-ID COUNTER
018800*AND PRIMES THE READ; EVERY CALL AFTER THAT APPLIES ONE ACTION
018900*CODE (ADD, UPDATE OR DELETE) AND READS AHEAD.  PERFORMED THRU
019000*0200-EXIT UNTIL EOF-SUPPLIER-TRANS IS SET.
019100
019200 0200-PROCESS-SUPPLIER-TRANS.
019300
019400*    FIRST-TIME SWITCH: WS-SUPPLIER-TRANS-STATUS STARTS AS SPACES
019500*    BECAUSE THE FILE HAS NOT BEEN OPENED YET.
019600     IF WS-SUPPLIER-TRANS-STATUS = SPACES
019700         OPEN INPUT SUPPLIER-TRANS-FILE
019800         OPEN EXTEND ERROR-LOG-FILE
019900         PERFORM GET-NEXT-SUPPLIER-ID
020000         PERFORM 0210-READ-SUPPLIER-TRANS
020100         GO TO 0200-EXIT.
020200
020300     IF EOF-SUPPLIER-TRANS
020400         GO TO 0200-EXIT.
020500
020600     MOVE SPACES TO WS-REJECT-TEXT.
020700
020800*    EXACTLY ONE OF THE THREE ACTION CODES IS EXPECTED ON EVERY
020900*    TRANSACTION RECORD; ANYTHING ELSE IS REJECTED BELOW.
021000     IF SUT-IS-ADD
021100         PERFORM 2210-DO-ADD
021200     ELSE
021300         IF SUT-IS-UPDATE
021400             PERFORM 2220-DO-UPDATE
021500         ELSE
021600             IF SUT-IS-DELETE
021700                 PERFORM 2230-DO-DELETE
021800             ELSE
021900                 MOVE "UNKNOWN ACTION" TO WS-REJECT-TEXT.
022000
022100     IF WS-REJECT-TEXT NOT = SPACES
022200         PERFORM 2900-LOG-REJECTED-TRANS.
022300
022400     PERFORM 0210-READ-SUPPLIER-TRANS.
022500
022600 0200-EXIT.
022700     EXIT.
022800*________________________________________________________________
022900*READ ONE TRANSACTION FROM THE SUPPLIER-TRANS FILE.
023000
023100 0210-READ-SUPPLIER-TRANS.
023200
023300     READ SUPPLIER-TRANS-FILE
023400         AT END MOVE "Y" TO WS-EOF-SUPPLIER-TRANS.
023500*________________________________________________________________
023600*ADD A NEW SUPPLIER TO THE TABLE.
023700
023800 2210-DO-ADD.
023900*    ADD IS REJECTED WHEN A SUPPLIER ALREADY CARRIES THIS NAME.
024000*    THE TABLE ISN'T KEYED ON NAME SO THIS IS A STRAIGHT SCAN.
024100
024200     MOVE SUT-NAME TO LK-SUPPLIER-NAME.
024300     PERFORM LOOK-FOR-SUPPLIER-BY-NAME.
024400
024500     IF FOUND-SUPPLIER-RECORD
024600         MOVE "NAME ALREADY EXISTS" TO WS-REJECT-TEXT
024700     ELSE
024800         ADD 1 TO WS-SUPPLIER-COUNT
024900         MOVE WS-NEXT-SUPPLIER-ID TO SR-ID (WS-SUPPLIER-COUNT)
025000         MOVE SUT-NAME      TO SR-NAME (WS-SUPPLIER-COUNT)
025100         MOVE SUT-CONTACT   TO
025200                 SR-CONTACT (WS-SUPPLIER-COUNT)
025300         MOVE SUT-EMAIL     TO SR-EMAIL (WS-SUPPLIER-COUNT)
025400         MOVE SUT-PHONE     TO SR-PHONE (WS-SUPPLIER-COUNT)
025500         MOVE SUT-PAY-TERMS TO
025600                 SR-PAY-TERMS (WS-SUPPLIER-COUNT)
025700         MOVE SUT-LEAD-DAYS TO
025800                 SR-LEAD-DAYS (WS-SUPPLIER-COUNT)
025900         ADD 1 TO WS-NEXT-SUPPLIER-ID
026000         ADD 1 TO WS-SUP-ACCEPTED.
026100*________________________________________________________________
026200*UPDATE AN EXISTING SUPPLIER'S CONTACT AND LEAD-TIME FIELDS.
026300
026400 2220-DO-UPDATE.
026500*    UPDATE REPLACES NAME, CONTACT, EMAIL, PHONE AND LEAD DAYS.
026600*    SUR-PAY-TERMS IS LEFT ALONE -- SEE THE 04/02/1993 LOG ENTRY.
026700
026800     MOVE SUT-ID TO LK-SUPPLIER-ID.
026900     PERFORM LOOK-FOR-SUPPLIER-RECORD.
027000
027100     IF NOT FOUND-SUPPLIER-RECORD
027200         MOVE "SUPPLIER NOT FOUND" TO WS-REJECT-TEXT
027300     ELSE
027400         MOVE SUT-NAME      TO SR-NAME (SUR-IX)
027500         MOVE SUT-CONTACT   TO SR-CONTACT (SUR-IX)
027600         MOVE SUT-EMAIL     TO SR-EMAIL (SUR-IX)
027700         MOVE SUT-PHONE     TO SR-PHONE (SUR-IX)
027800         MOVE SUT-LEAD-DAYS TO SR-LEAD-DAYS (SUR-IX)
027900         ADD 1 TO WS-SUP-ACCEPTED.
028000*________________________________________________________________
028100*DELETE A SUPPLIER FROM THE TABLE.
028200
028300 2230-DO-DELETE.
028400*    DELETE REMOVES THE ENTRY AND SHIFTS EVERYTHING ABOVE IT DOWN
028500*    ONE SLOT SO THE TABLE STAYS IN SUP-ID SEQUENCE FOR SEARCH ALL
028600
028700     MOVE SUT-ID TO LK-SUPPLIER-ID.
028800     PERFORM LOOK-FOR-SUPPLIER-RECORD.
028900
029000     IF NOT FOUND-SUPPLIER-RECORD
029100         MOVE "SUPPLIER NOT FOUND" TO WS-REJECT-TEXT
029200     ELSE
029300         MOVE SUR-IX TO WS-DEL-IX
029400         PERFORM 2231-SHIFT-TABLE-DOWN
029500                 UNTIL WS-DEL-IX = WS-SUPPLIER-COUNT
029600         SUBTRACT 1 FROM WS-SUPPLIER-COUNT
029700         ADD 1 TO WS-SUPPLIER-DELETED
029800         ADD 1 TO WS-SUP-ACCEPTED.
029900*________________________________________________________________
030000*SHIFT ONE TABLE ENTRY DOWN ONE SLOT, PERFORMED REPEATEDLY BY
030100*2230- ABOVE UNTIL EVERY ENTRY ABOVE THE DELETED ONE HAS MOVED.
030200
030300 2231-SHIFT-TABLE-DOWN.
030400
030500     COMPUTE WS-SHIFT-IX = WS-DEL-IX + 1.
030600     MOVE SR-ENTRY (WS-SHIFT-IX) TO SR-ENTRY (WS-DEL-IX).
030700     ADD 1 TO WS-DEL-IX.
030800*________________________________________________________________
030900*WRITE ONE ERROR-LOG RECORD FOR A REJECTED TRANSACTION AND BUMP
031000*THE REJECTED COUNTER.
031100
031200 2900-LOG-REJECTED-TRANS.
031300
031400     ADD 1 TO WS-SUP-REJECTED.
031500     MOVE "SUPPLIER-MAINTENANCE" TO EL-STEP-NAME.
031600     MOVE SUT-ID                 TO EL-KEY-ID.
031700     MOVE WS-REJECT-TEXT         TO EL-MESSAGE.
031800     WRITE ERROR-LOG-RECORD.
031900*-----------------------------------------------------------------
032000*REWRITE THE SUPPLIER MASTER IN FULL FROM THE TABLE, NOW THAT
032100*EVERY TRANSACTION FOR THE NIGHT HAS BEEN APPLIED IN MEMORY.  A
032200*MID-RUN ABEND BEFORE THIS PARAGRAPH LEAVES LAST NIGHT'S MASTER
032300*INTACT ON DISK.
032400
032500 0300-WRITE-SUPPLIER-MASTER.
032600
032700     CLOSE SUPPLIER-TRANS-FILE.
032800     CLOSE ERROR-LOG-FILE.
032900
033000     OPEN OUTPUT SUPPLIER-FILE.
033100     MOVE 1 TO SUR-IX.
033200     PERFORM 0310-WRITE-ONE-SUPPLIER
033300             UNTIL SUR-IX > WS-SUPPLIER-COUNT.
033400     CLOSE SUPPLIER-FILE.
033500*________________________________________________________________
033600*WRITE ONE SUPPLIER MASTER RECORD FROM THE TABLE AND ADVANCE THE
033700*INDEX.
033800
033900 0310-WRITE-ONE-SUPPLIER.
034000
034100     MOVE SR-ID (SUR-IX)         TO SUP-ID.
034200     MOVE SR-NAME (SUR-IX)       TO SUP-NAME.
034300     MOVE SR-CONTACT (SUR-IX)    TO SUP-CONTACT.
034400     MOVE SR-EMAIL (SUR-IX)      TO SUP-EMAIL.
034500     MOVE SR-PHONE (SUR-IX)      TO SUP-PHONE.
034600     MOVE SR-LEAD-DAYS (SUR-IX)  TO SUP-LEAD-DAYS.
034700     MOVE SR-PAY-TERMS (SUR-IX)  TO SUP-PAY-TERMS.
034800     WRITE SUPPLIER-RECORD.
034900     SET SUR-IX UP BY 1.
035000*-----------------------------------------------------------------
035100*DROP ONE RUN-CONTROL RECORD SUMMARIZING TODAY'S ACCEPTED AND
035200*REJECTED COUNTS.  ANALYTICS-REPORT READS THIS FILE TOMORROW
035300*NIGHT AS PART OF ITS MONTHLY SUMMARY.
035400
035500 0400-WRITE-RUN-CONTROL.
035600
035700     MOVE WS-SUP-ACCEPTED TO WS-RUNCTL-ACCEPTED.
035800     MOVE WS-SUP-REJECTED TO WS-RUNCTL-REJECTED.
035900
036000     OPEN EXTEND RUN-CONTROL-FILE.
036100     WRITE RUN-CONTROL-RECORD FROM WS-RUNCTL-OUT.
036200     CLOSE RUN-CONTROL-FILE.
036300*-----------------------------------------------------------------
036400*THE TABLE-SEARCH AND NEXT-ID PARAGRAPHS BELOW ARE HOUSE PARAGRAPH
036500*LIBRARY MEMBERS COPIED IN AT COMPILE TIME.  PL-GENCTR-SUPPLIER.
036600*CBL FOLLOWS THE SAME "HIGHEST ID IN TABLE PLUS ONE" PATTERN AS
036700*PO-PROCESSING'S PL-GENCTR-PO.CBL.
036800     COPY "PL-LOOK-FOR-SUPPLIER-RECORD.CBL".
036900     COPY "PL-GENCTR-SUPPLIER.CBL".
